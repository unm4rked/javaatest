000100****************************************************************  00010000
000200* BRDATE   -  BRAND / RELEASE-DATE LOOKUP ENTRY                   00020000
000300*                                                                 00030000
000400* ONE ENTRY PER BRAND FROM THE CARSBRAND LOOKUP EXTRACT.  LOADED  00040000
000500* BY CARSVC INTO THE IN-MEMORY BD-TABLE AND JOINED AGAINST THE    00050000
000600* CAR-INVENTORY XML EXTRACT BY BRAND.  IF A BRAND REPEATS ON THE  00060000
000700* LOOKUP EXTRACT THE LAST LINE READ FOR THAT BRAND WINS.          00070000
000800*                                                                 00080000
000900* CHANGE LOG                                                      00090000
001000*   1990-02-14  TOK  ORIGINAL LAYOUT                              00100000
001100*   1998-12-02  MFW  Y2K - RELEASE-YEAR WIDENED 9(2) TO 9(4)      00110000
001200****************************************************************  00120000
001300    10  BD-BRAND                        PIC X(20).                00130000
001400    10  BD-RELEASE-DATE.                                          00140000
001500        15  BD-RELEASE-MONTH            PIC 9(02).                00150000
001600        15  BD-RELEASE-DAY              PIC 9(02).                00160000
001700        15  BD-RELEASE-YEAR             PIC 9(04).                00170000
001800    10  FILLER                          PIC X(08).                00180000
