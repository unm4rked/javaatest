000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00020000
000300* ALL RIGHTS RESERVED                                             00030000
000400****************************************************************  00040000
000500* PROGRAM:  CARSVC                                                00050000
000600*                                                                 00060000
000700* AUTHOR :  T. O'KEEFE                                            00070000
000800*                                                                 00080000
000900* READS THE BRAND/RELEASE-DATE LOOKUP EXTRACT (CARSBRAND) AND     00090000
001000* THE MULTI-CURRENCY VEHICLE-INVENTORY EXTRACT (CARSTYPE), JOINS  00100000
001100* THEM BY BRAND (RESOLVED FROM THE XML'S MODEL VIA A HARD-CODED   00110000
001200* MODEL-TO-BRAND TABLE), APPLIES AN OPTIONAL FILTER AND SORT, AN  00120000
001300* OPTIONAL CURRENCY-REGROUP, AND WRITES A TABLE, XML, OR JSON     00130000
001400* REPORT OF THE RESULT.                                           00140000
001500*                                                                 00150000
001600* THIS IS THE "MULTI-CURRENCY" LEG OF THE INVENTORY JOB. SEE      00160000
001700* CARPROC FOR THE SINGLE-CURRENCY CSV/XML LEG - DIFFERENT INPUT   00170000
001800* SHAPE, DIFFERENT JOIN, SAME CONTROL CARD LAYOUT.                00180000
001900*                                                                 00190000
002000****************************************************************  00200000
002100*                        CHANGE LOG                               00210000
002200****************************************************************  00220000
002300*   1990-02-14  TOK  ORIGINAL PROGRAM - CARSBRAND/CARSTYPE JOIN,  00230000
002400*                    TABLE REPORT ONLY, RQ-1245.                 00240000
002500*   1990-06-01  TOK  ADDED MODEL-TO-BRAND RESOLUTION TABLE - XML  00250000
002600*                    CARRIES MODEL, NOT BRAND, RQ-1260.           00260000
002700*   1991-01-22  TOK  ADDED BRAND/PRICE AND BRAND/DATE FILTERS,    00270000
002800*                    SAME TWO OPTIONS AS CARPROC BUT NOTE THE     00280000
002900*                    PRICE TEST HERE IS ">=" A MINIMUM, NOT "<="  00290000
003000*                    A MAXIMUM - THIS PROGRAM PRICES ACROSS       00300000
003100*                    SEVERAL CURRENCIES PER CAR SO "MATCHES THE   00310000
003200*                    FILTER" MEANS ANY ONE OF THEM QUALIFIES.     00320000
003300*                    RQ-1301. DO NOT MAKE THIS MATCH CARPROC -    00330000
003400*                    DIFFERENT BUSINESS RULE, CONFIRMED WITH      00340000
003500*                    MARKETING.                                   00350000
003600*   1991-01-22  TOK  "BRAND AND RELEASE DATE" FILTER HERE IS      00360000
003700*                    "ON OR AFTER" THE GIVEN DATE, NOT "EQUALS"   00370000
003800*                    LIKE CARPROC'S. SAME NOTE AS ABOVE.          00380000
003900*   1991-07-19  TOK  ADDED DATE-DESCENDING AND MAX-PRICE-         00390000
004000*                    DESCENDING SORT OPTIONS, RQ-1318.            00400000
004100*   1993-07-22  RH   ADDED PRICE-TABLE (UP TO 5 CURRENCIES PER    00410000
004200*                    CAR) AND PREFERRED-CURRENCY, RQ-1456. PRIOR  00420000
004300*                    RELEASES CARRIED ONE PRICE PER CAR.          00430000
004400*   1993-07-22  RH   ADDED CURRENCY-REGROUP OPTION - FORCES       00440000
004500*                    EUR/JPY/USD BY VEHICLE TYPE FOR DISPLAY      00450000
004600*                    ONLY, NO RATE CONVERSION IS DONE. RQ-1457.   00460000
004700*   1994-06-22  RH   ADDED XML AND JSON OUTPUT FORMAT OPTIONS,    00470000
004800*                    MATCHING CARPROC, RQ-1559.                   00480000
004900*   1996-06-05  TOK  CONTROL CARD NOW SHARED WITH CARPROC -       00490000
005000*                    ADDED CC-CURRENCY-REGROUP FLAG, RQ-1605.     00500000
005100*   1998-12-02  MFW  Y2K - RELEASE-YEAR WIDENED 9(2) TO 9(4)      00510000
005200*                    THROUGHOUT (CARINV.CPY, BRDATE.CPY, AND ALL  00520000
005300*                    DATE WORK AREAS). TESTED AGAINST CENTURY     00530000
005400*                    ROLLOVER.                                    00540000
005500*   1999-02-08  MFW  Y2K FOLLOW-UP - SORT AND REGROUP KEY AREAS   00550000
005600*                    ALSO WIDENED, RQ-1720.                       00560000
005700*   2001-05-14  TOK  BRAND COMPARE NOW CASE-INSENSITIVE ON BOTH   00570000
005800*                    THE FILTER AND THE BRAND-DATE JOIN, RQ-1841. 00580000
005900*   2004-03-11  MFW  RELEASE-DATE NOW DEFAULTS TO TODAY'S RUN     00590000
006000*                    DATE WHEN THE BRAND HAS NO CARSBRAND ENTRY   00600000
006100*                    INSTEAD OF ZEROS - DOWNSTREAM SORT WAS       00610000
006200*                    PUSHING UNDATED CARS TO THE TOP, RQ-1978.    00620000
006300*   2005-08-19  MFW  JSON/XML PRICE OUTPUT NOW TRIMS LEADING      00630000
006400*                    BLANKS BEFORE WRITING, SAME FIX AS CARPROC,  00640000
006500*                    RQ-2045.                                    00650000
006600****************************************************************  00660000
006700 IDENTIFICATION DIVISION.                                         00670000
006800 PROGRAM-ID. CARSVC.                                              00680000
006900 AUTHOR. T. O'KEEFE.                                              00690000
007000 INSTALLATION. DATA PROCESSING CENTER.                            00700000
007100 DATE-WRITTEN. 02/14/90.                                          00710000
007200 DATE-COMPILED.                                                   00720000
007300 SECURITY. NON-CONFIDENTIAL.                                      00730000
007400****************************************************************  00740000
007500 ENVIRONMENT DIVISION.                                            00750000
007600 CONFIGURATION SECTION.                                           00760000
007700 SOURCE-COMPUTER. IBM-370.                                        00770000
007800 OBJECT-COMPUTER. IBM-370.                                        00780000
007900 SPECIAL-NAMES.                                                   00790000
008000*    UPSI-0 IS THE OPERATIONS "RUN UNFILTERED" OVERRIDE - SET AT  00795000
008100*    EXEC TIME WHEN A BAD/STALE FILTER CARD SLIPS INTO THE DECK   00796000
008200*    AND THE JOB NEEDS A FULL INVENTORY LISTING WITHOUT A RERUN   00797000
008300*    OF THE CARD-PUNCH STEP. RQ-2058.                             00798000
008400     UPSI-0 ON STATUS IS SW-OVERRIDE-CARD.                        00820000
008500 INPUT-OUTPUT SECTION.                                            00830000
008600 FILE-CONTROL.                                                    00840000
008700                                                                  00850000
008800     SELECT PARM-FILE       ASSIGN TO CARPARM                     00860000
008900            FILE STATUS  IS  WS-PARM-STATUS.                      00870000
009000                                                                  00880000
009100     SELECT BRAND-DATE-FILE ASSIGN TO CARSBRND                    00890000
009200            ORGANIZATION IS LINE SEQUENTIAL                       00900000
009300            FILE STATUS  IS  WS-BRD-STATUS.                       00910000
009400                                                                  00920000
009500     SELECT CAR-XML-FILE    ASSIGN TO CARSTYPE                    00930000
009600            ORGANIZATION IS LINE SEQUENTIAL                       00940000
009700            FILE STATUS  IS  WS-XML-STATUS.                       00950000
009800                                                                  00960000
009900     SELECT REPORT-FILE     ASSIGN TO CARRPT                      00970000
010000            ORGANIZATION IS LINE SEQUENTIAL                       00980000
010100            FILE STATUS  IS  WS-RPT-STATUS.                       00990000
010200                                                                  01000000
010300****************************************************************  01010000
010400 DATA DIVISION.                                                   01020000
010500 FILE SECTION.                                                    01030000
010600                                                                  01040000
010700 FD  PARM-FILE                                                    01050000
010800     RECORDING MODE IS F.                                         01060000
010900 01  PARM-RECORD.                                                 01070000
011000     COPY CARPARM.                                                01080000
011100                                                                  01090000
011200 FD  BRAND-DATE-FILE.                                             01100000
011300 01  BRD-RECORD                      PIC X(80).                  01110000
011400                                                                  01120000
011500 FD  CAR-XML-FILE.                                                01130000
011600 01  XML-RECORD                      PIC X(400).                 01140000
011700                                                                  01150000
011800 FD  REPORT-FILE.                                                 01160000
011900 01  REPORT-RECORD                   PIC X(132).                 01170000
012000                                                                  01180000
012100****************************************************************  01190000
012200 WORKING-STORAGE SECTION.                                         01200000
012300****************************************************************  01210000
012400*                                                                 01220000
012500 01  SYSTEM-DATE-AND-TIME.                                        01230000
012600     05  CURRENT-DATE.                                            01240000
012700         10  CURRENT-CENTURY         PIC 9(2).                    01250000
012800         10  CURRENT-YY              PIC 9(2).                    01260000
012900         10  CURRENT-MONTH           PIC 9(2).                    01270000
013000         10  CURRENT-DAY             PIC 9(2).                    01280000
013100     05  CURRENT-TIME.                                            01290000
013200         10  CURRENT-HOUR            PIC 9(2).                    01300000
013300         10  CURRENT-MINUTE          PIC 9(2).                    01310000
013400         10  CURRENT-SECOND          PIC 9(2).                    01320000
013500         10  CURRENT-HNDSEC          PIC 9(2).                    01330000
013600     05  FILLER                      PIC X(04).                  01340000
013700*                                                                 01350000
013800* TODAYS-DATE-CCYYMMDD - THE RUN-DATE DEFAULT FOR RELEASE-DATE    01360000
013900* WHEN A CAR'S BRAND HAS NO CARSBRAND LOOKUP ENTRY. REDEFINES     01370000
014000* THE CENTURY/YY SPLIT INTO A SINGLE 4-DIGIT YEAR.                01380000
014100*                                                                 01390000
014200 01  TODAYS-DATE.                                                 01400000
014300     05  TODAYS-CCYY                 PIC 9(04).                  01410000
014400     05  TODAYS-MM                   PIC 9(02).                  01420000
014500     05  TODAYS-DD                   PIC 9(02).                  01430000
014600*                                                                 01440000
014700 01  WS-CONTROL-CARD.                                             01450000
014800     COPY CARPARM.                                                01460000
014900*                                                                 01470000
015000 01  WS-FIELDS.                                                   01480000
015100     05  WS-PARM-STATUS              PIC X(02) VALUE SPACES.      01490000
015200     05  WS-BRD-STATUS               PIC X(02) VALUE SPACES.      01500000
015300     05  WS-XML-STATUS               PIC X(02) VALUE SPACES.      01510000
015400     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.      01520000
015500     05  WS-BRD-EOF                  PIC X(01) VALUE 'N'.         01530000
015600         88  BRD-IS-EOF                        VALUE 'Y'.         01540000
015700     05  WS-XML-EOF                  PIC X(01) VALUE 'N'.         01550000
015800         88  XML-IS-EOF                        VALUE 'Y'.         01560000
015900     05  FILLER                      PIC X(11).                  01580000
016000*                                                                 01590000
016100 01  WS-SWITCHES.                                                 01600000
016200     05  WS-SORT-SWITCH              PIC X(01).                  01610000
016300         88  WS-SORT-AHEAD                      VALUE 'A'.        01620000
016400         88  WS-SORT-EVEN                       VALUE 'E'.        01630000
016500     05  WS-COMPARE-SWITCH           PIC X(01).                  01640000
016600         88  WS-COMPARE-EQUAL                   VALUE 'E'.        01650000
016700         88  WS-COMPARE-UNEQUAL                 VALUE 'N'.        01660000
016800     05  WS-PRICE-SWITCH             PIC X(01).                  01670000
016900         88  WS-PRICE-STRIP-TRAILING-ZERO       VALUE 'S'.        01680000
017000         88  WS-PRICE-KEEP-TRAILING-ZERO        VALUE 'K'.        01690000
017100     05  WS-PRICE-FOUND-SWITCH       PIC X(01).                  01700000
017200         88  WS-PRICE-WAS-FOUND                 VALUE 'F'.        01710000
017300         88  WS-PRICE-NOT-FOUND                 VALUE 'N'.        01720000
017400     05  WS-FILTER-MATCH-SWITCH      PIC X(01).                  01730000
017500         88  WS-FILTER-MATCHED                  VALUE 'M'.        01740000
017600         88  WS-FILTER-NOT-MATCHED              VALUE 'U'.        01750000
017700     05  FILLER                      PIC X(06).                  01760000
017800*                                                                 01770000
017900 01  WORK-VARIABLES.                                              01780000
018000     05  WS-SUB                      PIC S9(4) COMP.              01790000
018100     05  WS-FIELD-COUNT              PIC S9(4) COMP.              01800000
018200     05  WS-INSERT-TO                PIC S9(4) COMP.              01810000
018300     05  WS-STR-PTR                  PIC S9(4) COMP.              01820000
018400     05  WS-PRICE-LEAD-SPACES        PIC S9(4) COMP.              01830000
018500     05  WS-PRICE-START              PIC S9(4) COMP.              01840000
018600     05  WS-PRICE-LEN                PIC S9(4) COMP.              01850000
018700     05  WS-BD-SUB                   PIC S9(4) COMP.              01860000
018800     05  WS-MTB-SUB                  PIC S9(4) COMP.              01870000
018900     05  WS-PRICE-SUB                PIC S9(4) COMP.              01880000
019000     05  WS-TYPE-ORDER-1             PIC S9(2) COMP.              01890000
019100     05  WS-TYPE-ORDER-2             PIC S9(2) COMP.              01900000
019200     05  FILLER                      PIC X(08).                  01910000
019300*                                                                 01920000
019400 01  WS-CSV-FIELD-TABLE.                                          01930000
019500     05  WS-CSV-FIELD  OCCURS 5 TIMES PIC X(20).                  01940000
019600*                                                                 01950000
019700 01  WS-COMPARE-AREA.                                             01960000
019800     05  WS-COMPARE-1                PIC X(20).                  01970000
019900     05  WS-COMPARE-2                PIC X(20).                  01980000
020000*                                                                 01990000
020100* DATE-COMPARE REDEFINES - SAME TRICK AS CARPROC. COLLAPSES THE   02000000
020200* YEAR/MONTH/DAY GROUP INTO ONE COMPARABLE NUMBER FOR THE SORT    02010000
020300* AND THE "RELEASE DATE ON OR AFTER" FILTER.                      02020000
020400*                                                                 02030000
020500 01  WS-DATE-COMPARE-AREA.                                        02040000
020600     05  WS-DATE-PARTS.                                           02050000
020700         10  WS-DATE-CCYY            PIC 9(04).                  02060000
020800         10  WS-DATE-MM              PIC 9(02).                  02070000
020900         10  WS-DATE-DD              PIC 9(02).                  02080000
021000     05  WS-DATE-NUMERIC REDEFINES WS-DATE-PARTS PIC 9(08).       02090000
021100     05  FILLER                      PIC X(04).                  02100000
021200*                                                                 02110000
021300 01  WS-DATE-COMPARE-AREA-2.                                      02120000
021400     05  WS-DATE2-PARTS.                                          02130000
021500         10  WS-DATE2-CCYY           PIC 9(04).                  02140000
021600         10  WS-DATE2-MM             PIC 9(02).                  02150000
021700         10  WS-DATE2-DD             PIC 9(02).                  02160000
021800     05  WS-DATE2-NUMERIC REDEFINES WS-DATE2-PARTS PIC 9(08).     02170000
021900     05  FILLER                      PIC X(04).                  02180000
022000*                                                                 02190000
022100* PRICE EDIT-AREA REDEFINES - SAME DE-EDIT TRICK AS CARPROC.      02200000
022200*                                                                 02210000
022300 01  WS-PRICE-EDIT-AREA.                                          02220000
022400     05  WS-PRICE-EDITED             PIC ZZZZZZ9.99.              02230000
022500     05  WS-PRICE-RAW REDEFINES WS-PRICE-EDITED PIC X(10).        02240000
022600*                                                                 02250000
022700* PRICE-SCAN-AREA - SCRAPED PRICE TEXT ("NNNNNNN.NN") IS           02255000
022800* UNSTRUNG ON THE DECIMAL POINT INTO SEPARATE DOLLARS/CENTS        02256000
022900* FIELDS AND RECOMBINED BY COMPUTE - SEE 0600-SCAN-PRICE-TEXT.     02257000
023000* A REDEFINES WON'T DO THIS - IT REINTERPRETS THE SAME BYTES       02258000
023100* RATHER THAN CONVERTING TEXT TO PACKED DECIMAL, RQ-2059.          02258100
023200 01  WS-PRICE-SCAN-TEXT              PIC X(10).                  02260000
023300 01  WS-PRICE-SCAN-PARTS.                                         02265000
023400     05  WS-PRICE-SCAN-DOLLARS       PIC 9(07).                  02266000
023500     05  WS-PRICE-SCAN-CENTS         PIC 9(02).                  02267000
023600 01  WS-PRICE-SCAN-RESULT            PIC S9(7)V99 COMP-3.         02268000
023700*                                                                 02290000
023800 01  WS-MAX-PRICE-HOLD               PIC S9(7)V99 COMP-3.        02300000
023900 01  WS-DISPLAY-PRICE                PIC S9(7)V99 COMP-3.        02310000
024000*                                                                 02320000
024100****************************************************************  02330000
024200* MODEL-TO-BRAND-LITERALS / -TABLE - THE HARD-CODED 10-ENTRY      02340000
024300* MODEL -> BRAND RESOLUTION TABLE. THE XML EXTRACT CARRIES THE    02350000
024400* MODEL NAME ONLY, NOT THE MANUFACTURER, SO THIS PROGRAM LOOKS    02360000
024500* UP THE MANUFACTURER ITSELF. MODELS NOT LISTED RESOLVE TO        02370000
024600* "UNKNOWN" - SEE 2100-RESOLVE-BRAND. KEEP THIS TABLE AND THE     02380000
024700* MARKETING MODEL-LIST IN SYNC - LAST RECONCILED 2001-05-14.      02390000
024800****************************************************************  02400000
024900 01  MODEL-TO-BRAND-LITERALS.                                     02410000
025000     05  FILLER PIC X(30) VALUE 'RAV4      TOYOTA       '.       02420000
025100     05  FILLER PIC X(30) VALUE 'CIVIC     HONDA        '.       02430000
025200     05  FILLER PIC X(30) VALUE 'F-150     FORD         '.       02440000
025300     05  FILLER PIC X(30) VALUE 'MODEL X   TESLA        '.       02450000
025400     05  FILLER PIC X(30) VALUE 'X5        BMW          '.       02460000
025500     05  FILLER PIC X(30) VALUE 'A4        AUDI         '.       02470000
025600     05  FILLER PIC X(30) VALUE 'SILVERADO CHEVROLET    '.       02480000
025700     05  FILLER PIC X(30) VALUE 'C-CLASS   MERCEDES-BENZ'.       02490000
025800     05  FILLER PIC X(30) VALUE 'ALTIMA    NISSAN       '.       02500000
025900     05  FILLER PIC X(30) VALUE 'SONATA    HYUNDAI      '.       02510000
026000 01  MODEL-TO-BRAND-TABLE REDEFINES MODEL-TO-BRAND-LITERALS.      02520000
026100     05  MTB-ENTRY OCCURS 10 TIMES INDEXED BY MTB-IDX.            02530000
026200         10  MTB-MODEL               PIC X(10).                  02540000
026300         10  MTB-BRAND               PIC X(20).                  02550000
026400*                                                                 02560000
026500 01  BD-TABLE-AREA.                                               02570000
026600     05  BD-TABLE-COUNT              PIC S9(4) COMP VALUE 0.      02580000
026700     05  BD-TABLE OCCURS 0 TO 250 TIMES                          02590000
026800             DEPENDING ON BD-TABLE-COUNT                         02600000
026900             INDEXED BY BD-IDX.                                   02610000
027000         COPY BRDATE.                                             02620000
027100*                                                                 02630000
027200 01  CI-TABLE-AREA.                                               02640000
027300     05  CI-TABLE-COUNT              PIC S9(4) COMP VALUE 0.      02650000
027400     05  CI-TABLE OCCURS 0 TO 500 TIMES                          02660000
027500             DEPENDING ON CI-TABLE-COUNT                         02670000
027600             INDEXED BY CI-IDX.                                  02680000
027700         COPY CARINV.                                             02690000
027800*                                                                 02700000
027900 01  FILTER-TABLE-AREA.                                           02710000
028000     05  FILTER-TABLE-COUNT          PIC S9(4) COMP VALUE 0.      02720000
028100     05  FILTER-TABLE OCCURS 0 TO 500 TIMES                      02730000
028200             DEPENDING ON FILTER-TABLE-COUNT                     02740000
028300             INDEXED BY FILTER-IDX.                               02750000
028400*        FIELDS RENAMED FLT- ON THE COPY - CARINV'S OWN NAMES    02751000
028500*        ARE ALSO CARRIED BY CI-TABLE AND WS-SORT-HOLD BELOW AND 02752000
028600*        COBOL WON'T LET THE SAME NAME BE DECLARED 3 TIMES       02753000
028700*        UNQUALIFIED.                                            02754000
028800         COPY CARINV REPLACING ==CI-PRICE-IDX==        BY        02760000
028900             ==FLT-PRICE-IDX==                                    02760100
029000             ==CI-BRAND==             BY ==FLT-BRAND==            02760200
029100             ==CI-MODEL==             BY ==FLT-MODEL==            02760300
029200             ==CI-TYPE==              BY ==FLT-TYPE==             02760400
029300             ==CI-PRICE-COUNT==       BY ==FLT-PRICE-COUNT==      02760500
029400             ==CI-PRICE-TABLE==       BY ==FLT-PRICE-TABLE==      02760600
029500             ==CI-CURRENCY-CODE==     BY ==FLT-CURRENCY-CODE==    02760700
029600             ==CI-CURRENCY-PRICE==    BY ==FLT-CURRENCY-PRICE==   02760800
029700             ==CI-MAX-PRICE==         BY ==FLT-MAX-PRICE==        02760900
029800             ==CI-PREFERRED-CURRENCY== BY                        02761000
029900                 ==FLT-PREFERRED-CURRENCY==                       02761100
030000             ==CI-RELEASE-DATE==      BY ==FLT-RELEASE-DATE==     02761200
030100             ==CI-RELEASE-YEAR==      BY ==FLT-RELEASE-YEAR==     02761300
030200             ==CI-RELEASE-MONTH==     BY ==FLT-RELEASE-MONTH==    02761400
030300             ==CI-RELEASE-DAY==       BY ==FLT-RELEASE-DAY==.     02761500
030400*                                                                 02770000
030500 01  WS-SORT-HOLD.                                                02780000
030600*    FIELDS RENAMED HLD- ON THE COPY - SAME REASON AS THE FLT-   02781000
030700*    RENAME ABOVE ON FILTER-TABLE-AREA.                           02782000
030800     COPY CARINV REPLACING ==CI-PRICE-IDX==        BY            02790000
030900         ==HLD-PRICE-IDX==                                        02790100
031000         ==CI-BRAND==             BY ==HLD-BRAND==                02790200
031100         ==CI-MODEL==             BY ==HLD-MODEL==                02790300
031200         ==CI-TYPE==              BY ==HLD-TYPE==                 02790400
031300         ==CI-PRICE-COUNT==       BY ==HLD-PRICE-COUNT==          02790500
031400         ==CI-PRICE-TABLE==       BY ==HLD-PRICE-TABLE==          02790600
031500         ==CI-CURRENCY-CODE==     BY ==HLD-CURRENCY-CODE==        02790700
031600         ==CI-CURRENCY-PRICE==    BY ==HLD-CURRENCY-PRICE==       02790800
031700         ==CI-MAX-PRICE==         BY ==HLD-MAX-PRICE==            02790900
031800         ==CI-PREFERRED-CURRENCY== BY                             02791000
031900             ==HLD-PREFERRED-CURRENCY==                           02791100
032000         ==CI-RELEASE-DATE==      BY ==HLD-RELEASE-DATE==         02791200
032100         ==CI-RELEASE-YEAR==      BY ==HLD-RELEASE-YEAR==         02791300
032200         ==CI-RELEASE-MONTH==     BY ==HLD-RELEASE-MONTH==        02791400
032300         ==CI-RELEASE-DAY==       BY ==HLD-RELEASE-DAY==.         02791500
032400*                                                                 02800000
032500 01  REPORT-LINES.                                                02810000
032600     05  RPT-TABLE-HDR1.                                          02820000
032700         10  FILLER PIC X(10) VALUE 'BRAND     '.                02830000
032800         10  FILLER PIC X(10) VALUE 'MODEL     '.                02840000
032900         10  FILLER PIC X(10) VALUE 'TYPE      '.                02850000
033000         10  FILLER PIC X(10) VALUE 'PRICE     '.                02860000
033100         10  FILLER PIC X(10) VALUE 'CURRENCY  '.                02870000
033200         10  FILLER PIC X(12) VALUE 'RELEASE DATE'.              02880000
033300         10  FILLER PIC X(70) VALUE SPACES.                      02890000
033400     05  RPT-TABLE-HDR2.                                          02900000
033500         10  FILLER PIC X(62)                                     02910000
033600            VALUE '---------- ---------- ---------- ---------- --02920000
033700-            '---------- ------------'.                          02930000
033800         10  FILLER PIC X(70) VALUE SPACES.                       02940000
033900     05  RPT-TABLE-DETAIL.                                        02950000
034000         10  RPT-BRAND       PIC X(10).                           02960000
034100         10  FILLER          PIC X(01) VALUE SPACE.               02970000
034200         10  RPT-MODEL       PIC X(10).                           02980000
034300         10  FILLER          PIC X(01) VALUE SPACE.               02990000
034400         10  RPT-TYPE        PIC X(10).                           03000000
034500         10  FILLER          PIC X(01) VALUE SPACE.               03010000
034600         10  RPT-PRICE       PIC ZZZZZZ9.99.                      03020000
034700         10  FILLER          PIC X(01) VALUE SPACE.               03030000
034800         10  RPT-CURRENCY    PIC X(10).                           03040000
034900         10  FILLER          PIC X(01) VALUE SPACE.               03050000
035000         10  RPT-DATE        PIC X(12).                           03060000
035100         10  FILLER          PIC X(66) VALUE SPACES.              03070000
035200     05  RPT-XML-LINE        PIC X(132).                          03080000
035300     05  RPT-JSON-LINE       PIC X(132).                          03090000
035400*                                                                 03100000
035500* END-OF-JOB ACCOUNTING COUNTERS - DISPLAYED AT 000-MAIN'S         03105000
035600* CLOSING MESSAGE, RQ-2059.                                       03106000
035700 77  WS-DETAIL-LINES-WRITTEN PIC S9(5) COMP VALUE 0.               03110000
035800 77  WS-CI-LINES-REJECTED    PIC S9(5) COMP VALUE 0.               03115000
035900*                                                                 03130000
036000****************************************************************  03140000
036100 PROCEDURE DIVISION.                                              03150000
036200****************************************************************  03160000
036300                                                                  03170000
036400 000-MAIN.                                                        03180000
036500     ACCEPT CURRENT-DATE FROM DATE.                               03190000
036600     ACCEPT CURRENT-TIME FROM TIME.                               03200000
036700     MOVE CURRENT-CENTURY TO WS-DATE-CCYY.                        03210000
036800*    TODAYS-DATE IS THE RELEASE-DATE DEFAULT - SEE RQ-1978 ABOVE. 03220000
036900     COMPUTE TODAYS-CCYY = CURRENT-CENTURY * 100 + CURRENT-YY.    03230000
037000     MOVE CURRENT-MONTH TO TODAYS-MM.                             03240000
037100     MOVE CURRENT-DAY   TO TODAYS-DD.                             03250000
037200     DISPLAY 'CARSVC STARTED  DATE = ' CURRENT-MONTH '/'          03260000
037300            CURRENT-DAY '/' CURRENT-YY '  (mm/dd/yy)'.            03270000
037400                                                                  03280000
037500     PERFORM 700-OPEN-FILES.                                      03290000
037600     PERFORM 800-READ-CONTROL-CARD.                               03300000
037700     PERFORM 1000-LOAD-BRAND-DATES.                               03310000
037800     PERFORM 1100-LOAD-CAR-INVENTORY.                             03320000
037900     PERFORM 2000-FILTER-CI-TABLE.                                03330000
038000     PERFORM 3000-SORT-CI-TABLE.                                  03340000
038100     IF CC-REGROUP-ON                                            03350000
038200       PERFORM 3500-REGROUP-BY-CURRENCY                          03360000
038300     END-IF.                                                      03370000
038400     PERFORM 4000-WRITE-REPORT.                                   03380000
038500     PERFORM 790-CLOSE-FILES.                                     03390000
038600     DISPLAY 'CARSVC ENDED      LINES WRITTEN = '                 03395000
038700             WS-DETAIL-LINES-WRITTEN                              03396000
038800             '  CI LINES REJECTED = ' WS-CI-LINES-REJECTED.       03397000
038900                                                                  03400000
039000     GOBACK.                                                      03410000
039100                                                                  03420000
039200****************************************************************  03430000
039300 700-OPEN-FILES.                                                  03440000
039400     OPEN INPUT  PARM-FILE                                        03450000
039500          OUTPUT REPORT-FILE.                                     03460000
039600     IF WS-PARM-STATUS NOT = '00'                                 03470000
039700       DISPLAY 'ERROR OPENING CONTROL CARD FILE. RC:'             03480000
039800               WS-PARM-STATUS                                    03490000
039900       MOVE 16 TO RETURN-CODE                                     03500000
040000       GOBACK                                                    03510000
040100     END-IF.                                                     03520000
040200     IF WS-RPT-STATUS NOT = '00'                                 03530000
040300       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-RPT-STATUS     03540000
040400       MOVE 16 TO RETURN-CODE                                     03550000
040500       GOBACK                                                     03560000
040600     END-IF.                                                      03570000
040700     .                                                            03580000
040800                                                                  03590000
040900 790-CLOSE-FILES.                                                 03600000
041000     CLOSE PARM-FILE REPORT-FILE BRAND-DATE-FILE CAR-XML-FILE.    03610000
041100     .                                                            03620000
041200                                                                  03630000
041300****************************************************************  03640000
041400 800-READ-CONTROL-CARD.                                           03650000
041500     READ PARM-FILE INTO WS-CONTROL-CARD.                        03660000
041600     IF WS-PARM-STATUS NOT = '00'                                 03670000
041700       DISPLAY 'ERROR READING CONTROL CARD. RC:' WS-PARM-STATUS   03680000
041800       MOVE 16 TO RETURN-CODE                                     03690000
041900       GOBACK                                                     03700000
042000     END-IF.                                                     03710000
042100     IF SW-OVERRIDE-CARD                                          03715000
042200       DISPLAY 'UPSI-0 ON - OVERRIDING CARD FILTER TO NONE'       03716000
042300       SET CC-FILTER-IS-NONE TO TRUE                              03717000
042400     END-IF.                                                      03718000
042500     .                                                            03720000
042600                                                                  03730000
042700****************************************************************  03740000
042800* LOAD-BRAND-DATES - READS CARSBRAND.CSV INTO THE BD-TABLE. ONE   03750000
042900* HEADER LINE, THEN "BRAND","MM/DD/YYYY" DETAIL LINES, QUOTES     03760000
043000* STRIPPED BEFORE THE FIELD SPLIT. IF A BRAND REPEATS THE LAST    03770000
043100* LINE READ FOR IT WINS - WE DO NOT DEDUP GOING IN, WE JUST KEEP   03780000
043200* OVERLAYING THE SAME TABLE SLOT (SEE 1020-STORE-BRAND-DATE).     03790000
043300****************************************************************  03800000
043400 1000-LOAD-BRAND-DATES.                                           03810000
043500     OPEN INPUT BRAND-DATE-FILE.                                  03820000
043600     IF WS-BRD-STATUS NOT = '00'                                  03830000
043700       DISPLAY 'ERROR OPENING CARSBRAND FILE. RC:' WS-BRD-STATUS  03840000
043800       MOVE 16 TO RETURN-CODE                                     03850000
043900       GOBACK                                                     03860000
044000     END-IF.                                                      03870000
044100*    SKIP THE HEADER LINE.                                        03880000
044200     READ BRAND-DATE-FILE INTO BRD-RECORD                        03890000
044300       AT END MOVE 'Y' TO WS-BRD-EOF                              03900000
044400     END-READ.                                                    03910000
044500     PERFORM 1010-READ-BRAND-DATE THRU 1010-EXIT                 03920000
044600             UNTIL BRD-IS-EOF.                                    03930000
044700     .                                                            03940000
044800 1010-READ-BRAND-DATE.                                            03950000
044900     READ BRAND-DATE-FILE INTO BRD-RECORD                        03960000
045000       AT END                                                     03970000
045100         MOVE 'Y' TO WS-BRD-EOF                                   03980000
045200         GO TO 1010-EXIT                                          03990000
045300     END-READ.                                                    04000000
045400     INSPECT BRD-RECORD REPLACING ALL '"' BY SPACE.               04010000
045500     UNSTRING BRD-RECORD DELIMITED BY ',' OR '/'                 04020000
045600         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2) WS-CSV-FIELD(3)     04030000
045700              WS-CSV-FIELD(4)                                     04040000
045800         TALLYING IN WS-FIELD-COUNT.                              04050000
045900     IF WS-FIELD-COUNT < 4                                        04060000
046000       GO TO 1010-EXIT                                            04070000
046100     END-IF.                                                      04080000
046200     PERFORM 1020-STORE-BRAND-DATE THRU 1020-EXIT.                04090000
046300 1010-EXIT.                                                       04100000
046400     EXIT.                                                        04110000
046500                                                                  04120000
046600****************************************************************  04130000
046700* STORE-BRAND-DATE - SLOT REUSE ON REPEAT BRAND: SEARCH THE       04140000
046800* TABLE FIRST, OVERLAY IF FOUND, ELSE APPEND A NEW ENTRY. THIS    04150000
046900* IS WHAT MAKES "LAST LINE FOR A BRAND WINS" WORK WITHOUT A SORT. 04160000
047000****************************************************************  04180000
047100 1020-STORE-BRAND-DATE.                                           04190000
047200     SET WS-BD-SUB TO 1.                                          04200000
047300     SET WS-PRICE-NOT-FOUND TO TRUE.                              04210000
047400     PERFORM 1030-SCAN-BD-SLOT THRU 1030-EXIT                     04220000
047500             VARYING WS-BD-SUB FROM 1 BY 1                       04230000
047600             UNTIL WS-BD-SUB > BD-TABLE-COUNT                     04240000
047700                 OR WS-PRICE-WAS-FOUND.                          04250000
047800     IF WS-PRICE-NOT-FOUND AND BD-TABLE-COUNT < 250                04260000
047900       ADD 1 TO BD-TABLE-COUNT                                    04270000
048000       SET BD-IDX TO BD-TABLE-COUNT                               04280000
048100     ELSE                                                         04290000
048200       SET BD-IDX TO WS-BD-SUB                                    04300000
048300     END-IF.                                                      04310000
048400     MOVE WS-CSV-FIELD(1) TO BD-BRAND(BD-IDX).                    04320000
048500     MOVE WS-CSV-FIELD(2) TO BD-RELEASE-MONTH(BD-IDX).            04330000
048600     MOVE WS-CSV-FIELD(3) TO BD-RELEASE-DAY(BD-IDX).              04340000
048700     MOVE WS-CSV-FIELD(4) TO BD-RELEASE-YEAR(BD-IDX).             04350000
048800 1020-EXIT.                                                       04360000
048900     EXIT.                                                        04370000
049000                                                                  04380000
049100 1030-SCAN-BD-SLOT.                                               04390000
049200     SET BD-IDX TO WS-BD-SUB.                                     04400000
049300     IF BD-BRAND(BD-IDX) = WS-CSV-FIELD(1)                        04410000
049400       SET WS-PRICE-WAS-FOUND TO TRUE                             04420000
049500     END-IF.                                                      04430000
049600 1030-EXIT.                                                       04440000
049700     EXIT.                                                        04450000
049800                                                                  04460000
049900****************************************************************  04470000
050000* LOAD-CAR-INVENTORY - ONE <CAR>...</CAR> ELEMENT PER LINE ON     04480000
050100* CARSTYPE.XML, SCRAPED WITH UNSTRING (SAME REASONING AS CARPROC  04490000
050200* - NO DOM PARSER ON THIS COMPILER). MAIN <PRICE> GOES TO         04500000
050300* PRICE-TABLE ENTRY 1; NESTED <PRICES><PRICE> ELEMENTS FILL THE   04510000
050400* REMAINING ENTRIES, UP TO 5 TOTAL.                               04520000
050500****************************************************************  04530000
050600 1100-LOAD-CAR-INVENTORY.                                         04540000
050700     OPEN INPUT CAR-XML-FILE.                                     04550000
050800     IF WS-XML-STATUS NOT = '00'                                  04560000
050900       DISPLAY 'ERROR OPENING CARSTYPE FILE. RC:' WS-XML-STATUS   04570000
051000       MOVE 16 TO RETURN-CODE                                     04580000
051100       GOBACK                                                     04590000
051200     END-IF.                                                      04600000
051300     PERFORM 1110-READ-XML-LINE THRU 1110-EXIT                   04610000
051400             UNTIL XML-IS-EOF.                                    04620000
051500     .                                                            04630000
051600                                                                  04640000
051700 1110-READ-XML-LINE.                                              04650000
051800     READ CAR-XML-FILE INTO XML-RECORD                            04660000
051900       AT END                                                     04670000
052000         MOVE 'Y' TO WS-XML-EOF                                   04680000
052100         GO TO 1110-EXIT                                          04690000
052200     END-READ.                                                    04700000
052300     IF XML-RECORD (1:6) NOT = '<car><'                          04710000
052400       ADD 1 TO WS-CI-LINES-REJECTED                             04715000
052500       GO TO 1110-EXIT                                           04720000
052600     END-IF.                                                     04730000
052700     IF CI-TABLE-COUNT >= 500                                     04740000
052800       GO TO 1110-EXIT                                           04750000
052900     END-IF.                                                      04760000
053000     ADD 1 TO CI-TABLE-COUNT.                                     04770000
053100     SET CI-IDX TO CI-TABLE-COUNT.                                04780000
053200     PERFORM 1120-PARSE-XML-CAR THRU 1120-EXIT.                   04790000
053300     PERFORM 1130-LOOKUP-RELEASE-DATE THRU 1130-EXIT.             04800000
053400 1110-EXIT.                                                       04810000
053500     EXIT.                                                        04820000
053600                                                                  04830000
053700****************************************************************  04840000
053800* PARSE-XML-CAR - MODEL AND TYPE ARE EACH PULLED WITH THEIR OWN   04850000
053900* UNSTRING (ONE TAG PAIR PER CALL, RESCANNING THE WHOLE LINE      04860000
054000* FROM COLUMN 1 EACH TIME) SO THE FIELD COUNT ON EACH CALL IS     04870000
054100* FIXED AND PREDICTABLE. PRICES ARE SCRAPED SEPARATELY BY         04880000
054200* 1125-PARSE-ONE-PRICE, WHICH WALKS THE LINE LEFT TO RIGHT WITH   04890000
054300* A POINTER PICKING UP EVERY <PRICE CURRENCY="..">..</PRICE>     04900000
054400* ELEMENT IN DOCUMENT ORDER - THE MAIN PRICE FIRST, THEN THE      04910000
054500* NESTED <PRICES> ONES, UP TO FIVE TOTAL. BRAND IS NOT ON THE     04920000
054600* WIRE - RESOLVED FROM MODEL BY 2100-RESOLVE-BRAND.               04930000
054700****************************************************************  04940000
054800 1120-PARSE-XML-CAR.                                              04890000
054900     MOVE 0 TO CI-PRICE-COUNT(CI-IDX).                           04900000
055000     UNSTRING XML-RECORD DELIMITED BY '<model>' OR '</model>'    04910000
055100         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2).                    04940000
055200     MOVE WS-CSV-FIELD(2) TO CI-MODEL(CI-IDX).                   04970000
055300     UNSTRING XML-RECORD DELIMITED BY '<type>' OR '</type>'      04910000
055400         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2).                    04940000
055500     MOVE WS-CSV-FIELD(2) TO CI-TYPE(CI-IDX).                     04980000
055600     PERFORM 2100-RESOLVE-BRAND THRU 2100-EXIT.                   04990000
055700     MOVE 1 TO WS-STR-PTR.                                        05010000
055800     SET WS-PRICE-WAS-FOUND TO TRUE.                              05020000
055900     PERFORM 1125-PARSE-ONE-PRICE THRU 1125-EXIT                  05070000
056000             VARYING WS-PRICE-SUB FROM 1 BY 1                    05130000
056100             UNTIL WS-PRICE-SUB > 5                               05140000
056200                 OR WS-PRICE-NOT-FOUND.                           05150000
056300 1120-EXIT.                                                       05080000
056400     EXIT.                                                        05090000
056500                                                                  05100000
056600****************************************************************  05110000
056700* PARSE-ONE-PRICE - FIRST UNSTRING ADVANCES THE POINTER PAST      05120000
056800* THE NEXT <PRICE CURRENCY="..">, CAPTURING THE CURRENCY CODE;    05130000
056900* THE SECOND CAPTURES THE DIGITS UP TO </PRICE>.  EITHER CALL     05140000
057000* OVERFLOWS (NO MATCHING DELIMITER LEFT IN THE LINE) ONCE WE RUN  05150000
057100* OUT OF <PRICE> ELEMENTS - THAT IS HOW THE CALLING PERFORM       05160000
057200* KNOWS TO STOP.                                                  05170000
057300****************************************************************  05180000
057400 1125-PARSE-ONE-PRICE.                                            05110000
057500     UNSTRING XML-RECORD DELIMITED BY '<price currency="' OR '">' 05210000
057600           INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2)                  05230000
057700           WITH POINTER WS-STR-PTR                                05240000
057800           ON OVERFLOW                                            05250000
057900             SET WS-PRICE-NOT-FOUND TO TRUE                       05260000
058000     END-UNSTRING.                                                05270000
058100     IF WS-PRICE-WAS-FOUND                                        05280000
058200       UNSTRING XML-RECORD DELIMITED BY '</price>'                05290000
058300             INTO WS-CSV-FIELD(3)                                 05300000
058400             WITH POINTER WS-STR-PTR                              05310000
058500             ON OVERFLOW                                          05320000
058600               SET WS-PRICE-NOT-FOUND TO TRUE                     05330000
058700       END-UNSTRING                                                05340000
058800     END-IF.                                                      05350000
058900     IF WS-PRICE-WAS-FOUND                                        05360000
059000       ADD 1 TO CI-PRICE-COUNT(CI-IDX)                            05370000
059100       SET CI-PRICE-IDX TO CI-PRICE-COUNT(CI-IDX)                05380000
059200       MOVE WS-CSV-FIELD(2) TO                                    05390000
059300            CI-CURRENCY-CODE(CI-IDX CI-PRICE-IDX)                05400000
059400       MOVE WS-CSV-FIELD(3) TO WS-PRICE-SCAN-TEXT                05410000
059500       PERFORM 0600-SCAN-PRICE-TEXT THRU 0600-EXIT                05415000
059600       MOVE WS-PRICE-SCAN-RESULT TO                               05420000
059700            CI-CURRENCY-PRICE(CI-IDX CI-PRICE-IDX)                05430000
059800       IF WS-PRICE-SUB = 1                                        05440000
059900         MOVE WS-CSV-FIELD(2) TO CI-PREFERRED-CURRENCY(CI-IDX)    05450000
060000       END-IF                                                     05460000
060100     END-IF.                                                      05470000
060200 1125-EXIT.                                                       05160000
060300     EXIT.                                                        05170000
060400                                                                  05280000
060500****************************************************************  05290000
060600* RESOLVE-BRAND - EXACT CASE-SENSITIVE SEARCH OF THE HARD-CODED   05300000
060700* MODEL-TO-BRAND TABLE. NO MATCH -> "UNKNOWN". NOTE THIS SEARCH   05310000
060800* IS CASE-SENSITIVE, UNLIKE THE BRAND FILTER COMPARE BELOW - THE  05320000
060900* MODEL TEXT ON THE EXTRACT IS ALWAYS UPPER CASE SO WE HAVE       05330000
061000* NEVER NEEDED TO FOLD IT.                                        05340000
061100****************************************************************  05350000
061200 2100-RESOLVE-BRAND.                                              05360000
061300     MOVE 'UNKNOWN             ' TO CI-BRAND(CI-IDX).            05370000
061400     SET WS-PRICE-NOT-FOUND TO TRUE.                              05380000
061500     PERFORM 2110-SCAN-MTB-SLOT THRU 2110-EXIT                    05390000
061600             VARYING MTB-IDX FROM 1 BY 1                         05400000
061700             UNTIL MTB-IDX > 10                                   05410000
061800                 OR WS-PRICE-WAS-FOUND.                           05420000
061900 2100-EXIT.                                                       05430000
062000     EXIT.                                                        05440000
062100                                                                  05450000
062200 2110-SCAN-MTB-SLOT.                                              05460000
062300     IF MTB-MODEL(MTB-IDX) = CI-MODEL(CI-IDX)                    05470000
062400       MOVE MTB-BRAND(MTB-IDX) TO CI-BRAND(CI-IDX)                05480000
062500       SET WS-PRICE-WAS-FOUND TO TRUE                             05490000
062600     END-IF.                                                      05500000
062700 2110-EXIT.                                                       05510000
062800     EXIT.                                                        05520000
062900                                                                  05530000
063000****************************************************************  05540000
063100* LOOKUP-RELEASE-DATE - JOIN TO BD-TABLE BY BRAND, CASE-          05550000
063200* INSENSITIVE (SEE 2001-05-14 CHANGE LOG ENTRY). NO ENTRY FOUND   05560000
063300* -> DEFAULTS TO TODAY'S RUN DATE (1140-DEFAULT-RELEASE-DATE).    05570000
063400****************************************************************  05580000
063500 1130-LOOKUP-RELEASE-DATE.                                        05590000
063600     SET WS-PRICE-NOT-FOUND TO TRUE.                              05600000
063700     PERFORM 1135-SCAN-BD-FOR-BRAND THRU 1135-EXIT                05610000
063800             VARYING BD-IDX FROM 1 BY 1                           05620000
063900             UNTIL BD-IDX > BD-TABLE-COUNT                        05630000
064000                 OR WS-PRICE-WAS-FOUND.                           05640000
064100     IF WS-PRICE-NOT-FOUND                                        05650000
064200       PERFORM 1140-DEFAULT-RELEASE-DATE THRU 1140-EXIT           05660000
064300     END-IF.                                                      05670000
064400 1130-EXIT.                                                       05680000
064500     EXIT.                                                        05690000
064600                                                                  05700000
064700 1135-SCAN-BD-FOR-BRAND.                                          05710000
064800     MOVE CI-BRAND(CI-IDX) TO WS-COMPARE-1.                       05720000
064900     MOVE BD-BRAND(BD-IDX) TO WS-COMPARE-2.                       05730000
065000     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               05740000
065100     IF WS-COMPARE-EQUAL                                          05750000
065200       MOVE BD-RELEASE-YEAR(BD-IDX)  TO CI-RELEASE-YEAR(CI-IDX)  05760000
065300       MOVE BD-RELEASE-MONTH(BD-IDX) TO CI-RELEASE-MONTH(CI-IDX) 05770000
065400       MOVE BD-RELEASE-DAY(BD-IDX)   TO CI-RELEASE-DAY(CI-IDX)   05780000
065500       SET WS-PRICE-WAS-FOUND TO TRUE                            05790000
065600     END-IF.                                                      05800000
065700 1135-EXIT.                                                       05810000
065800     EXIT.                                                        05820000
065900                                                                  05830000
066000 1140-DEFAULT-RELEASE-DATE.                                       05840000
066100     MOVE TODAYS-CCYY TO CI-RELEASE-YEAR(CI-IDX).                 05850000
066200     MOVE TODAYS-MM   TO CI-RELEASE-MONTH(CI-IDX).                05860000
066300     MOVE TODAYS-DD   TO CI-RELEASE-DAY(CI-IDX).                  05870000
066400 1140-EXIT.                                                       05880000
066500     EXIT.                                                        05890000
066600                                                                  05900000
066700****************************************************************  05910000
066800* UPPERCASE-COMPARE - SAME IDIOM AS CARPROC - INSPECT CONVERTING, 05920000
066900* NO INTRINSIC FUNCTION ON THIS COMPILER.                         05930000
067000****************************************************************  05940000
067100 0500-UPPERCASE-COMPARE.                                          05950000
067200     INSPECT WS-COMPARE-1 CONVERTING                              05960000
067300         'abcdefghijklmnopqrstuvwxyz' TO                          05970000
067400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            05980000
067500     INSPECT WS-COMPARE-2 CONVERTING                              05990000
067600         'abcdefghijklmnopqrstuvwxyz' TO                          06000000
067700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            06010000
067800     IF WS-COMPARE-1 = WS-COMPARE-2                               06020000
067900       SET WS-COMPARE-EQUAL TO TRUE                               06030000
068000     ELSE                                                         06040000
068100       SET WS-COMPARE-UNEQUAL TO TRUE                             06050000
068200     END-IF.                                                      06060000
068300 0500-EXIT.                                                        06070000
068400     EXIT.                                                        06080000
068500                                                                  06085000
068600****************************************************************  06086000
068700* SCAN-PRICE-TEXT - SAME IDIOM AS CARPROC - SPLITS A SCRAPED      06087000
068800* "NNNNNNN.NN" PRICE FIELD ON THE DECIMAL POINT AND RECOMBINES    06088000
068900* DOLLARS AND CENTS BY COMPUTE INTO WS-PRICE-SCAN-RESULT.         06088100
069000* CALLER MOVES THE SCRAPED TEXT TO WS-PRICE-SCAN-TEXT BEFORE      06088200
069100* PERFORMING THIS PARAGRAPH, RQ-2059.                             06088300
069200****************************************************************  06088400
069300 0600-SCAN-PRICE-TEXT.                                             06088500
069400     MOVE 0 TO WS-PRICE-SCAN-DOLLARS WS-PRICE-SCAN-CENTS.          06088600
069500     UNSTRING WS-PRICE-SCAN-TEXT DELIMITED BY '.'                  06088700
069600         INTO WS-PRICE-SCAN-DOLLARS WS-PRICE-SCAN-CENTS.           06088800
069700     COMPUTE WS-PRICE-SCAN-RESULT =                                06088900
069800         WS-PRICE-SCAN-DOLLARS + (WS-PRICE-SCAN-CENTS / 100).      06089000
069900 0600-EXIT.                                                        06089100
070000     EXIT.                                                         06089200
070100                                                                  06089300
070200****************************************************************  06100000
070300* FILTER-CI-TABLE - SAME THREE OPTIONS AS CARPROC BUT NOTE THE    06110000
070400* PRICE TEST IS ">=" A MINIMUM ACROSS *ANY* OCCUPIED PRICE-TABLE  06120000
070500* ENTRY (NOT JUST THE PREFERRED CURRENCY), AND THE DATE TEST IS   06130000
070600* "ON OR AFTER", NOT "EQUALS". SEE THE 1991-01-22 CHANGE LOG      06140000
070700* ENTRIES - DO NOT CHANGE THESE TO MATCH CARPROC.                 06150000
070800****************************************************************  06160000
070900 2000-FILTER-CI-TABLE.                                            06170000
071000     MOVE 0 TO FILTER-TABLE-COUNT.                                06180000
071100     PERFORM 2200-FILTER-ONE-CAR THRU 2200-EXIT                  06190000
071200             VARYING CI-IDX FROM 1 BY 1                          06200000
071300             UNTIL CI-IDX > CI-TABLE-COUNT.                       06210000
071400     .                                                            06220000
071500                                                                  06230000
071600 2200-FILTER-ONE-CAR.                                             06240000
071700     IF CC-FILTER-IS-NONE                                         06250000
071800       PERFORM 2290-KEEP-CAR THRU 2290-EXIT                       06260000
071900       GO TO 2200-EXIT                                            06270000
072000     END-IF.                                                      06280000
072100     MOVE CI-BRAND(CI-IDX)    TO WS-COMPARE-1.                    06290000
072200     MOVE CC-FILTER-BRAND     TO WS-COMPARE-2.                    06300000
072300     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               06310000
072400     IF WS-COMPARE-UNEQUAL                                        06320000
072500       GO TO 2200-EXIT                                            06330000
072600     END-IF.                                                      06340000
072700     IF CC-FILTER-IS-BRAND-PRICE                                  06350000
072800       SET WS-FILTER-NOT-MATCHED TO TRUE                          06360000
072900       PERFORM 2210-CHECK-ONE-PRICE THRU 2210-EXIT                06370000
073000               VARYING CI-PRICE-IDX FROM 1 BY 1                  06380000
073100               UNTIL CI-PRICE-IDX > CI-PRICE-COUNT(CI-IDX)        06390000
073200                   OR WS-FILTER-MATCHED                          06400000
073300       IF WS-FILTER-MATCHED                                       06410000
073400         PERFORM 2290-KEEP-CAR THRU 2290-EXIT                     06420000
073500       END-IF                                                     06430000
073600       GO TO 2200-EXIT                                            06440000
073700     END-IF.                                                      06450000
073800     IF CC-FILTER-IS-BRAND-DATE                                   06460000
073900       MOVE CI-RELEASE-YEAR(CI-IDX)  TO WS-DATE-CCYY              06470000
074000       MOVE CI-RELEASE-MONTH(CI-IDX) TO WS-DATE-MM                06480000
074100       MOVE CI-RELEASE-DAY(CI-IDX)   TO WS-DATE-DD                06490000
074200       MOVE CC-FILTER-YEAR           TO WS-DATE2-CCYY             06500000
074300       MOVE CC-FILTER-MONTH          TO WS-DATE2-MM               06510000
074400       MOVE CC-FILTER-DAY            TO WS-DATE2-DD               06520000
074500       IF WS-DATE-NUMERIC >= WS-DATE2-NUMERIC                     06530000
074600         PERFORM 2290-KEEP-CAR THRU 2290-EXIT                     06540000
074700       END-IF                                                     06550000
074800     END-IF.                                                      06560000
074900 2200-EXIT.                                                       06570000
075000     EXIT.                                                        06580000
075100                                                                  06590000
075200 2210-CHECK-ONE-PRICE.                                            06600000
075300     IF CI-CURRENCY-PRICE(CI-IDX CI-PRICE-IDX) >=                06610000
075400            CC-FILTER-PRICE-LIMIT                                06620000
075500       SET WS-FILTER-MATCHED TO TRUE                              06630000
075600     END-IF.                                                      06640000
075700 2210-EXIT.                                                        06650000
075800     EXIT.                                                        06660000
075900                                                                  06670000
076000 2290-KEEP-CAR.                                                   06680000
076100     IF FILTER-TABLE-COUNT < 500                                  06690000
076200       ADD 1 TO FILTER-TABLE-COUNT                                06700000
076300       SET FILTER-IDX TO FILTER-TABLE-COUNT                       06710000
076400       MOVE CI-TABLE(CI-IDX) TO FILTER-TABLE(FILTER-IDX)          06720000
076500     END-IF.                                                      06730000
076600 2290-EXIT.                                                       06740000
076700     EXIT.                                                        06750000
076800                                                                  06760000
076900****************************************************************  06770000
077000* SORT-CI-TABLE - SAME PERFORM VARYING INSERTION SORT IDIOM AS    06780000
077100* CARPROC. PRICE KEY USES THE MAX PRICE ACROSS ALL OF A CAR'S     06790000
077200* PRICE-TABLE ENTRIES, NOT THE PREFERRED-CURRENCY PRICE - SEE     06800000
077300* 3010-COMPUTE-MAX-PRICE.                                         06810000
077400****************************************************************  06820000
077500 3000-SORT-CI-TABLE.                                              06830000
077600     IF CC-SORT-IS-NONE OR FILTER-TABLE-COUNT < 2                 06840000
077700       GO TO 3000-EXIT                                            06850000
077800     END-IF.                                                      06860000
077900     PERFORM 3010-COMPUTE-MAX-PRICE THRU 3010-EXIT                06870000
078000             VARYING FILTER-IDX FROM 1 BY 1                      06880000
078100             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                06890000
078200     PERFORM 3050-SORT-ONE-ENTRY THRU 3050-EXIT                   06900000
078300             VARYING WS-SUB FROM 2 BY 1                           06910000
078400             UNTIL WS-SUB > FILTER-TABLE-COUNT.                    06920000
078500 3000-EXIT.                                                       06930000
078600     EXIT.                                                        06940000
078700                                                                  06950000
078800****************************************************************  06960000
078900* COMPUTE-MAX-PRICE - STORES EACH CAR'S MAX CROSS-CURRENCY PRICE  06970000
079000* IN CI-MAX-PRICE (CARINV.CPY) FOR THE SORT COMPARE TO USE.       06980000
079100****************************************************************  06990000
079200 3010-COMPUTE-MAX-PRICE.                                          07000000
079300     MOVE 0 TO FLT-MAX-PRICE(FILTER-IDX).                         07010000
079400     PERFORM 3020-CHECK-ONE-MAX-PRICE THRU 3020-EXIT              07020000
079500             VARYING FLT-PRICE-IDX FROM 1 BY 1                   07030000
079600             UNTIL FLT-PRICE-IDX > FLT-PRICE-COUNT(FILTER-IDX).    07040000
079700 3010-EXIT.                                                       07050000
079800     EXIT.                                                        07060000
079900                                                                  07070000
080000 3020-CHECK-ONE-MAX-PRICE.                                        07080000
080100     IF FLT-CURRENCY-PRICE(FILTER-IDX FLT-PRICE-IDX) >            07090000
080200            FLT-MAX-PRICE(FILTER-IDX)                              07100000
080300       MOVE FLT-CURRENCY-PRICE(FILTER-IDX FLT-PRICE-IDX) TO        07110000
080400            FLT-MAX-PRICE(FILTER-IDX)                              07120000
080500     END-IF.                                                      07130000
080600 3020-EXIT.                                                        07140000
080700     EXIT.                                                        07150000
080800                                                                  07160000
080900 3050-SORT-ONE-ENTRY.                                             07170000
081000     SET FILTER-IDX TO WS-SUB.                                    07180000
081100     MOVE FILTER-TABLE(FILTER-IDX) TO WS-SORT-HOLD.               07190000
081200     COMPUTE WS-INSERT-TO = WS-SUB - 1.                           07200000
081300     PERFORM 3100-FIND-INSERT-SLOT THRU 3100-EXIT                 07210000
081400             UNTIL WS-INSERT-TO <= 0.                             07220000
081500     SET FILTER-IDX TO WS-INSERT-TO.                              07230000
081600     SET FILTER-IDX UP BY 1.                                      07240000
081700     MOVE WS-SORT-HOLD TO FILTER-TABLE(FILTER-IDX).               07250000
081800 3050-EXIT.                                                       07260000
081900     EXIT.                                                        07270000
082000                                                                  07280000
082100 3100-FIND-INSERT-SLOT.                                           07290000
082200     SET FILTER-IDX TO WS-INSERT-TO.                              07300000
082300     PERFORM 3200-SORT-COMPARE THRU 3200-EXIT.                    07310000
082400     IF WS-SORT-AHEAD                                             07320000
082500       MOVE FILTER-TABLE(FILTER-IDX) TO                           07330000
082600            FILTER-TABLE(FILTER-IDX + 1)                         07340000
082700       COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1                    07350000
082800     ELSE                                                         07360000
082900       MOVE 0 TO WS-INSERT-TO                                     07370000
083000     END-IF.                                                      07380000
083100 3100-EXIT.                                                       07390000
083200     EXIT.                                                        07400000
083300                                                                  07410000
083400 3200-SORT-COMPARE.                                               07420000
083500     SET WS-SORT-EVEN TO TRUE.                                     07430000
083600     IF CC-SORT-IS-DATE                                           07440000
083700       MOVE HLD-RELEASE-YEAR   TO WS-DATE-CCYY     07450000
083800       MOVE HLD-RELEASE-MONTH  TO WS-DATE-MM       07460000
083900       MOVE HLD-RELEASE-DAY    TO WS-DATE-DD       07470000
084000       MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE2-CCYY         07480000
084100       MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE2-MM           07490000
084200       MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE2-DD           07500000
084300       IF WS-DATE2-NUMERIC < WS-DATE-NUMERIC                      07510000
084400         SET WS-SORT-AHEAD TO TRUE                                07520000
084500       END-IF                                                     07530000
084600     END-IF.                                                      07540000
084700     IF CC-SORT-IS-PRICE                                          07550000
084800       IF FLT-MAX-PRICE(FILTER-IDX) < HLD-MAX-PRICE 07560000
084900         SET WS-SORT-AHEAD TO TRUE                                07570000
085000       END-IF                                                     07580000
085100     END-IF.                                                      07590000
085200 3200-EXIT.                                                       07600000
085300     EXIT.                                                        07610000
085400                                                                  07620000
085500****************************************************************  07630000
085600* REGROUP-BY-CURRENCY - FORCES PREFERRED-CURRENCY BY VEHICLE      07640000
085700* TYPE (SUV->EUR, SEDAN->JPY, TRUCK->USD, CASE-INSENSITIVE TYPE   07650000
085800* MATCH; ANY OTHER TYPE UNCHANGED), THEN RE-SORTS THE TABLE       07660000
085900* STABLY BY TYPE-ORDER ONLY. THIS IS A SECOND SORT LAYERED ON    07670000
086000* TOP OF 3000-SORT-CI-TABLE'S ORDERING, NOT A REPLACEMENT FOR     07680000
086100* IT - A PLAIN INSERTION SORT IS NOT STABLE ON TIES SO WE BREAK   07690000
086200* TIES BY ORIGINAL POSITION (WS-SORT-HOLD KEEPS ITS ENTRY IN      07700000
086300* PLACE WHEN TYPE-ORDERS ARE EQUAL - SEE 3600-REGROUP-COMPARE).   07710000
086400****************************************************************  07720000
086500 3500-REGROUP-BY-CURRENCY.                                        07730000
086600     PERFORM 3510-FORCE-ONE-CURRENCY THRU 3510-EXIT                07740000
086700             VARYING FILTER-IDX FROM 1 BY 1                      07750000
086800             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                07760000
086900     IF FILTER-TABLE-COUNT < 2                                    07770000
087000       GO TO 3500-EXIT                                            07780000
087100     END-IF.                                                      07790000
087200     PERFORM 3550-REGROUP-ONE-ENTRY THRU 3550-EXIT                07800000
087300             VARYING WS-SUB FROM 2 BY 1                           07810000
087400             UNTIL WS-SUB > FILTER-TABLE-COUNT.                    07820000
087500 3500-EXIT.                                                       07830000
087600     EXIT.                                                        07840000
087700                                                                  07850000
087800 3510-FORCE-ONE-CURRENCY.                                         07860000
087900     MOVE FLT-TYPE(FILTER-IDX) TO WS-COMPARE-1.                    07870000
088000     MOVE 'SUV       '        TO WS-COMPARE-2.                    07880000
088100     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               07890000
088200     IF WS-COMPARE-EQUAL                                          07900000
088300       MOVE 'EUR' TO FLT-PREFERRED-CURRENCY(FILTER-IDX)            07910000
088400       GO TO 3510-EXIT                                            07920000
088500     END-IF.                                                      07930000
088600     MOVE FLT-TYPE(FILTER-IDX) TO WS-COMPARE-1.                    07940000
088700     MOVE 'SEDAN     '        TO WS-COMPARE-2.                    07950000
088800     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               07960000
088900     IF WS-COMPARE-EQUAL                                          07970000
089000       MOVE 'JPY' TO FLT-PREFERRED-CURRENCY(FILTER-IDX)            07980000
089100       GO TO 3510-EXIT                                            07990000
089200     END-IF.                                                      08000000
089300     MOVE FLT-TYPE(FILTER-IDX) TO WS-COMPARE-1.                    08010000
089400     MOVE 'TRUCK     '        TO WS-COMPARE-2.                    08020000
089500     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               08030000
089600     IF WS-COMPARE-EQUAL                                          08040000
089700       MOVE 'USD' TO FLT-PREFERRED-CURRENCY(FILTER-IDX)            08050000
089800     END-IF.                                                      08060000
089900 3510-EXIT.                                                       08070000
090000     EXIT.                                                        08080000
090100                                                                  08090000
090200 3550-REGROUP-ONE-ENTRY.                                          08100000
090300     SET FILTER-IDX TO WS-SUB.                                    08110000
090400     MOVE FILTER-TABLE(FILTER-IDX) TO WS-SORT-HOLD.               08120000
090500     PERFORM 3560-TYPE-ORDER THRU 3560-EXIT.                      08130000
090600     MOVE WS-TYPE-ORDER-1 TO WS-TYPE-ORDER-2.                     08140000
090700     COMPUTE WS-INSERT-TO = WS-SUB - 1.                           08150000
090800     PERFORM 3570-FIND-REGROUP-SLOT THRU 3570-EXIT                08160000
090900             UNTIL WS-INSERT-TO <= 0.                             08170000
091000     SET FILTER-IDX TO WS-INSERT-TO.                              08180000
091100     SET FILTER-IDX UP BY 1.                                      08190000
091200     MOVE WS-SORT-HOLD TO FILTER-TABLE(FILTER-IDX).               08200000
091300 3550-EXIT.                                                       08210000
091400     EXIT.                                                        08220000
091500                                                                  08230000
091600****************************************************************  08240000
091700* TYPE-ORDER - SUV=1, SEDAN=2, TRUCK=3, ELSE=4. OPERATES ON       08250000
091800* WS-SORT-HOLD'S TYPE, RESULT LEFT IN WS-TYPE-ORDER-1.            08260000
091900****************************************************************  08270000
092000 3560-TYPE-ORDER.                                                 08280000
092100     MOVE 4 TO WS-TYPE-ORDER-1.                                   08290000
092200     MOVE HLD-TYPE TO WS-COMPARE-1.                08300000
092300     MOVE 'SUV       '            TO WS-COMPARE-2.                08310000
092400     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               08320000
092500     IF WS-COMPARE-EQUAL                                          08330000
092600       MOVE 1 TO WS-TYPE-ORDER-1                                  08340000
092700       GO TO 3560-EXIT                                            08350000
092800     END-IF.                                                      08360000
092900     MOVE HLD-TYPE TO WS-COMPARE-1.                08370000
093000     MOVE 'SEDAN     '            TO WS-COMPARE-2.                08380000
093100     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               08390000
093200     IF WS-COMPARE-EQUAL                                          08400000
093300       MOVE 2 TO WS-TYPE-ORDER-1                                  08410000
093400       GO TO 3560-EXIT                                            08420000
093500     END-IF.                                                      08430000
093600     MOVE HLD-TYPE TO WS-COMPARE-1.                08440000
093700     MOVE 'TRUCK     '            TO WS-COMPARE-2.                08450000
093800     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               08460000
093900     IF WS-COMPARE-EQUAL                                          08470000
094000       MOVE 3 TO WS-TYPE-ORDER-1                                  08480000
094100     END-IF.                                                      08490000
094200 3560-EXIT.                                                       08500000
094300     EXIT.                                                        08510000
094400                                                                  08520000
094500 3570-FIND-REGROUP-SLOT.                                          08530000
094600     SET FILTER-IDX TO WS-INSERT-TO.                              08540000
094700     MOVE FLT-TYPE(FILTER-IDX) TO WS-COMPARE-1.                    08550000
094800     MOVE 'SUV       '        TO WS-COMPARE-2.                    08560000
094900*    REUSE 3560-TYPE-ORDER ON THE SLOT AHEAD OF US BY BORROWING   08570000
095000*    WS-SORT-HOLD'S TYPE FIELD FOR THE DURATION OF THE CALL.      08580000
095100     MOVE HLD-TYPE TO WS-COMPARE-1.                08590000
095200     MOVE FLT-TYPE(FILTER-IDX)     TO WS-COMPARE-2.                08600000
095300     SET WS-SORT-EVEN TO TRUE.                                    08610000
095400     PERFORM 3580-COMPARE-SLOT-ORDER THRU 3580-EXIT.              08620000
095500     IF WS-SORT-AHEAD                                             08630000
095600       MOVE FILTER-TABLE(FILTER-IDX) TO                           08640000
095700            FILTER-TABLE(FILTER-IDX + 1)                          08650000
095800       COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1                    08660000
095900     ELSE                                                         08670000
096000       MOVE 0 TO WS-INSERT-TO                                     08680000
096100     END-IF.                                                      08690000
096200 3570-EXIT.                                                       08700000
096300     EXIT.                                                        08710000
096400                                                                  08720000
096500****************************************************************  08730000
096600* COMPARE-SLOT-ORDER - TYPE-ORDER COMPARE FOR THE SLOT AHEAD OF   08740000
096700* THE CURRENT INSERT POSITION. STRICT "<" ONLY (NOT "<=") SO      08750000
096800* EQUAL TYPE-ORDERS LEAVE THE EARLIER ENTRY IN PLACE - THIS IS    08760000
096900* WHAT KEEPS THE REGROUP STABLE ON TIES.                          08770000
097000****************************************************************  08780000
097100 3580-COMPARE-SLOT-ORDER.                                         08790000
097200     SET FILTER-IDX TO WS-INSERT-TO.                              08800000
097300     PERFORM 3560-TYPE-ORDER THRU 3560-EXIT.                      08810000
097400     MOVE WS-TYPE-ORDER-1 TO WS-TYPE-ORDER-2.                     08820000
097500     MOVE FLT-TYPE(FILTER-IDX) TO WS-COMPARE-1.                    08830000
097600     PERFORM 3560X-AHEAD-TYPE-ORDER THRU 3560X-EXIT.              08840000
097700*    WS-TYPE-ORDER-2 IS THE INSERTING ENTRY, WS-TYPE-ORDER-1 IS   08845000
097800*    THE SLOT AHEAD - SHIFT THE SLOT AHEAD WHEN ITS ORDER IS      08846000
097900*    HIGHER, SAME SENSE AS 3100'S DATE/PRICE COMPARE.             08847000
098000     IF WS-TYPE-ORDER-1 > WS-TYPE-ORDER-2                         08850000
098100       SET WS-SORT-AHEAD TO TRUE                                  08860000
098200     END-IF.                                                      08870000
098300 3580-EXIT.                                                       08880000
098400     EXIT.                                                        08890000
098500                                                                  08900000
098600****************************************************************  08910000
098700* AHEAD-TYPE-ORDER - SAME TYPE-ORDER TABLE AS 3560, BUT RUNS ON   08920000
098800* WS-COMPARE-1 (THE ENTRY BEING INSERTED) INSTEAD OF WS-SORT-     08930000
098900* HOLD. KEPT SEPARATE RATHER THAN PARAMETERIZING 3560 - THIS      08940000
099000* SHOP DOES NOT PASS PARAMETERS BETWEEN PARAGRAPHS.               08950000
099100****************************************************************  08960000
099200 3560X-AHEAD-TYPE-ORDER.                                          08970000
099300     MOVE 4 TO WS-TYPE-ORDER-1.                                   08980000
099400*    WS-COMPARE-1 IS ALREADY SET BY THE CALLER - THIS PARAGRAPH   08981000
099500*    ONLY SCORES IT AGAINST SUV/SEDAN/TRUCK.                      08982000
099600     MOVE 'SUV       ' TO WS-COMPARE-2.                           09000000
099700     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               09010000
099800     IF WS-COMPARE-EQUAL                                          09020000
099900       MOVE 1 TO WS-TYPE-ORDER-1                                  09030000
100000       GO TO 3560X-EXIT                                           09040000
100100     END-IF.                                                      09050000
100200     MOVE 'SEDAN     ' TO WS-COMPARE-2.                           09060000
100300     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               09070000
100400     IF WS-COMPARE-EQUAL                                          09080000
100500       MOVE 2 TO WS-TYPE-ORDER-1                                  09090000
100600       GO TO 3560X-EXIT                                           09100000
100700     END-IF.                                                      09110000
100800     MOVE 'TRUCK     ' TO WS-COMPARE-2.                           09120000
100900     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               09130000
101000     IF WS-COMPARE-EQUAL                                          09140000
101100       MOVE 3 TO WS-TYPE-ORDER-1                                  09150000
101200     END-IF.                                                      09160000
101300 3560X-EXIT.                                                      09170000
101400     EXIT.                                                        09180000
101500                                                                  09190000
101600****************************************************************  09200000
101700* WRITE-REPORT - DISPATCHES TO TABLE, XML, OR JSON PER            09210000
101800* CC-OUTPUT-FORMAT. ALL THREE WRITERS USE PREFERRED-CURRENCY TO   09220000
101900* SELECT THE DISPLAYED PRICE-TABLE ENTRY (4150-LOOKUP-DISPLAY-    09230000
102000* PRICE) - ABSENT CURRENCY DISPLAYS AS 0.00.                      09240000
102100****************************************************************  09250000
102200 4000-WRITE-REPORT.                                               09260000
102300     IF CC-OUTPUT-IS-TABLE                                        09270000
102400       PERFORM 4100-WRITE-TABLE THRU 4100-EXIT                    09280000
102500     ELSE                                                         09290000
102600       IF CC-OUTPUT-IS-XML                                        09300000
102700         PERFORM 4200-WRITE-XML THRU 4200-EXIT                    09310000
102800       ELSE                                                       09320000
102900         PERFORM 4300-WRITE-JSON THRU 4300-EXIT                   09330000
103000       END-IF                                                     09340000
103100     END-IF.                                                      09350000
103200     .                                                            09360000
103300                                                                  09370000
103400****************************************************************  09380000
103500* LOOKUP-DISPLAY-PRICE - SCANS FILTER-IDX'S PRICE-TABLE FOR THE   09390000
103600* PREFERRED-CURRENCY ENTRY. NOT FOUND -> WS-DISPLAY-PRICE ZERO.   09400000
103700****************************************************************  09410000
103800 4150-LOOKUP-DISPLAY-PRICE.                                       09420000
103900     MOVE 0 TO WS-DISPLAY-PRICE.                                  09430000
104000     SET WS-PRICE-NOT-FOUND TO TRUE.                              09440000
104100     PERFORM 4160-CHECK-DISPLAY-SLOT THRU 4160-EXIT               09450000
104200             VARYING FLT-PRICE-IDX FROM 1 BY 1                   09460000
104300             UNTIL FLT-PRICE-IDX > FLT-PRICE-COUNT(FILTER-IDX)    09470000
104400                 OR WS-PRICE-WAS-FOUND.                           09480000
104500 4150-EXIT.                                                       09490000
104600     EXIT.                                                        09500000
104700                                                                  09510000
104800 4160-CHECK-DISPLAY-SLOT.                                         09520000
104900     IF FLT-CURRENCY-CODE(FILTER-IDX FLT-PRICE-IDX) =             09530000
105000            FLT-PREFERRED-CURRENCY(FILTER-IDX)                     09540000
105100       MOVE FLT-CURRENCY-PRICE(FILTER-IDX FLT-PRICE-IDX) TO        09550000
105200            WS-DISPLAY-PRICE                                      09560000
105300       SET WS-PRICE-WAS-FOUND TO TRUE                             09570000
105400     END-IF.                                                      09580000
105500 4160-EXIT.                                                       09590000
105600     EXIT.                                                        09600000
105700                                                                  09610000
105800 4100-WRITE-TABLE.                                                09620000
105900     WRITE REPORT-RECORD FROM RPT-TABLE-HDR1.                     09630000
106000     WRITE REPORT-RECORD FROM RPT-TABLE-HDR2.                     09640000
106100     PERFORM 4110-WRITE-TABLE-DETAIL THRU 4110-EXIT                09650000
106200             VARYING FILTER-IDX FROM 1 BY 1                       09660000
106300             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                09670000
106400 4100-EXIT.                                                       09680000
106500     EXIT.                                                        09690000
106600                                                                  09700000
106700 4110-WRITE-TABLE-DETAIL.                                         09710000
106800     PERFORM 4150-LOOKUP-DISPLAY-PRICE THRU 4150-EXIT.            09720000
106900     MOVE FLT-BRAND(FILTER-IDX)            TO RPT-BRAND.          09730000
107000     MOVE FLT-MODEL(FILTER-IDX)            TO RPT-MODEL.          09740000
107100     MOVE FLT-TYPE(FILTER-IDX)             TO RPT-TYPE.           09750000
107200     MOVE WS-DISPLAY-PRICE                TO RPT-PRICE.          09760000
107300     MOVE FLT-PREFERRED-CURRENCY(FILTER-IDX) TO RPT-CURRENCY.      09770000
107400     MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE-CCYY.           09780000
107500     MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE-MM.             09790000
107600     MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE-DD.             09800000
107700     MOVE SPACES TO RPT-DATE.                                     09810000
107800     STRING WS-DATE-CCYY '-' WS-DATE-MM '-' WS-DATE-DD             09820000
107900            DELIMITED BY SIZE INTO RPT-DATE.                       09830000
108000     WRITE REPORT-RECORD FROM RPT-TABLE-DETAIL.                   09840000
108100     ADD 1 TO WS-DETAIL-LINES-WRITTEN.                             09845000
108200 4110-EXIT.                                                        09850000
108300     EXIT.                                                        09860000
108400                                                                  09870000
108500****************************************************************  09880000
108600* EDIT-PRICE - SAME DE-EDIT IDIOM AS CARPROC (SEE THAT PROGRAM'S  09890000
108700* 4150-EDIT-PRICE BANNER) - OPERATES ON WS-DISPLAY-PRICE HERE     09900000
108800* SINCE THE PRICE TO RENDER ALREADY WENT THROUGH THE PREFERRED-   09910000
108900* CURRENCY LOOKUP.                                                09920000
109000****************************************************************  09930000
109100 4250-EDIT-PRICE.                                                 09940000
109200     MOVE WS-DISPLAY-PRICE TO WS-PRICE-EDITED.                    09950000
109300     MOVE 0 TO WS-PRICE-LEAD-SPACES.                              09960000
109400     INSPECT WS-PRICE-RAW TALLYING WS-PRICE-LEAD-SPACES           09970000
109500             FOR LEADING SPACE.                                   09980000
109600     COMPUTE WS-PRICE-START = WS-PRICE-LEAD-SPACES + 1.           09990000
109700     COMPUTE WS-PRICE-LEN = 10 - WS-PRICE-LEAD-SPACES.            10000000
109800     IF WS-PRICE-STRIP-TRAILING-ZERO                              10010000
109900       IF WS-PRICE-RAW(10:1) = '0'                                10020000
110000         COMPUTE WS-PRICE-LEN = WS-PRICE-LEN - 1                  10030000
110100       END-IF                                                     10040000
110200     END-IF.                                                      10050000
110300 4250-EXIT.                                                       10060000
110400     EXIT.                                                        10070000
110500                                                                  10080000
110600 4200-WRITE-XML.                                                  10090000
110700     MOVE SPACES TO RPT-XML-LINE.                                 10100000
110800     STRING '<cars>' DELIMITED BY SIZE INTO RPT-XML-LINE.          10110000
110900     WRITE REPORT-RECORD FROM RPT-XML-LINE.                       10120000
111000     PERFORM 4210-WRITE-XML-DETAIL THRU 4210-EXIT                 10130000
111100             VARYING FILTER-IDX FROM 1 BY 1                       10140000
111200             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                10150000
111300     MOVE SPACES TO RPT-XML-LINE.                                 10160000
111400     STRING '</cars>' DELIMITED BY SIZE INTO RPT-XML-LINE.        10170000
111500     WRITE REPORT-RECORD FROM RPT-XML-LINE.                       10180000
111600 4200-EXIT.                                                       10190000
111700     EXIT.                                                        10200000
111800                                                                  10210000
111900 4210-WRITE-XML-DETAIL.                                           10220000
112000     PERFORM 4150-LOOKUP-DISPLAY-PRICE THRU 4150-EXIT.            10230000
112100     SET WS-PRICE-STRIP-TRAILING-ZERO TO TRUE.                    10240000
112200     PERFORM 4250-EDIT-PRICE THRU 4250-EXIT.                      10250000
112300     MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE-CCYY.           10260000
112400     MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE-MM.             10270000
112500     MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE-DD.             10280000
112600     MOVE SPACES TO RPT-XML-LINE.                                 10290000
112700     STRING '<car><brand>' DELIMITED BY SIZE                      10300000
112800            FLT-BRAND(FILTER-IDX) DELIMITED BY SPACE                10310000
112900            '</brand><model>' DELIMITED BY SIZE                   10320000
113000            FLT-MODEL(FILTER-IDX) DELIMITED BY SPACE                10330000
113100            '</model><type>' DELIMITED BY SIZE                    10340000
113200            FLT-TYPE(FILTER-IDX) DELIMITED BY SPACE                 10350000
113300            '</type><price currency="' DELIMITED BY SIZE          10360000
113400            FLT-PREFERRED-CURRENCY(FILTER-IDX) DELIMITED BY SPACE  10370000
113500            '">' DELIMITED BY SIZE                                10380000
113600            WS-PRICE-RAW(WS-PRICE-START:WS-PRICE-LEN)              10390000
113700                DELIMITED BY SIZE                                  10400000
113800            '</price><releaseDate>' DELIMITED BY SIZE             10410000
113900            WS-DATE-CCYY DELIMITED BY SIZE                        10420000
114000            '-' DELIMITED BY SIZE                                 10430000
114100            WS-DATE-MM DELIMITED BY SIZE                          10440000
114200            '-' DELIMITED BY SIZE                                 10450000
114300            WS-DATE-DD DELIMITED BY SIZE                          10460000
114400            '</releaseDate></car>' DELIMITED BY SIZE              10470000
114500            INTO RPT-XML-LINE.                                    10480000
114600     WRITE REPORT-RECORD FROM RPT-XML-LINE.                       10490000
114700     ADD 1 TO WS-DETAIL-LINES-WRITTEN.                             10495000
114800 4210-EXIT.                                                       10500000
114900     EXIT.                                                        10510000
115000                                                                  10520000
115100 4300-WRITE-JSON.                                                 10530000
115200     MOVE SPACES TO RPT-JSON-LINE.                                10540000
115300     STRING '{"cars":[' DELIMITED BY SIZE INTO RPT-JSON-LINE.     10550000
115400     WRITE REPORT-RECORD FROM RPT-JSON-LINE.                      10560000
115500     PERFORM 4310-WRITE-JSON-DETAIL THRU 4310-EXIT                10570000
115600             VARYING FILTER-IDX FROM 1 BY 1                       10580000
115700             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                10590000
115800     MOVE SPACES TO RPT-JSON-LINE.                                10600000
115900     STRING ']}' DELIMITED BY SIZE INTO RPT-JSON-LINE.            10610000
116000     WRITE REPORT-RECORD FROM RPT-JSON-LINE.                      10620000
116100 4300-EXIT.                                                       10630000
116200     EXIT.                                                        10640000
116300                                                                  10650000
116400 4310-WRITE-JSON-DETAIL.                                          10660000
116500     PERFORM 4150-LOOKUP-DISPLAY-PRICE THRU 4150-EXIT.            10670000
116600     SET WS-PRICE-KEEP-TRAILING-ZERO TO TRUE.                     10680000
116700     PERFORM 4250-EDIT-PRICE THRU 4250-EXIT.                      10690000
116800     MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE-CCYY.           10700000
116900     MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE-MM.             10710000
117000     MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE-DD.             10720000
117100     MOVE SPACES TO RPT-JSON-LINE.                                10730000
117200     MOVE 1 TO WS-STR-PTR.                                        10740000
117300     STRING '{"brand":"' DELIMITED BY SIZE                        10750000
117400            FLT-BRAND(FILTER-IDX) DELIMITED BY SPACE                10760000
117500            '","model":"' DELIMITED BY SIZE                       10770000
117600            FLT-MODEL(FILTER-IDX) DELIMITED BY SPACE                10780000
117700            '","type":"' DELIMITED BY SIZE                        10790000
117800            FLT-TYPE(FILTER-IDX) DELIMITED BY SPACE                 10800000
117900            '","price":' DELIMITED BY SIZE                        10810000
118000            WS-PRICE-RAW(WS-PRICE-START:WS-PRICE-LEN)              10820000
118100                DELIMITED BY SIZE                                  10830000
118200            ',"currency":"' DELIMITED BY SIZE                     10840000
118300            FLT-PREFERRED-CURRENCY(FILTER-IDX) DELIMITED BY SPACE  10850000
118400            '","releaseDate":"' DELIMITED BY SIZE                  10860000
118500            WS-DATE-CCYY DELIMITED BY SIZE                        10870000
118600            '-' DELIMITED BY SIZE                                 10880000
118700            WS-DATE-MM DELIMITED BY SIZE                          10890000
118800            '-' DELIMITED BY SIZE                                 10900000
118900            WS-DATE-DD DELIMITED BY SIZE                          10910000
119000            '"}' DELIMITED BY SIZE                                10920000
119100            INTO RPT-JSON-LINE                                     10930000
119200            WITH POINTER WS-STR-PTR.                               10940000
119300     IF FILTER-IDX < FILTER-TABLE-COUNT                           10950000
119400       MOVE ',' TO RPT-JSON-LINE(WS-STR-PTR:1)                    10960000
119500     END-IF.                                                      10970000
119600     WRITE REPORT-RECORD FROM RPT-JSON-LINE.                      10980000
119700     ADD 1 TO WS-DETAIL-LINES-WRITTEN.                             10985000
119800 4310-EXIT.                                                       10990000
119900     EXIT.                                                        11000000
