000100****************************************************************  00010000
000200* CARREC   -  CAR INVENTORY DETAIL ENTRY - SINGLE CURRENCY        00020000
000300*                                                                 00030000
000400* ONE ENTRY PER VEHICLE AS LOADED BY CARPROC FROM EITHER THE      00040000
000500* CSV EXTRACT OR THE XML EXTRACT.  CARRIED IN CARPROC'S           00050000
000600* IN-MEMORY CAR-TABLE (SEE CARPROC WORKING-STORAGE).              00060000
000700*                                                                 00070000
000800* CHANGE LOG                                                      00080000
000900*   1989-04-11  RH   ORIGINAL LAYOUT FOR BATCH EXTRACT JOB        00090000
001000*   1991-09-03  TOK  ADDED CAR-CURRENCY FOR MULTI-MARKET PRICING  00100000
001100*   1998-11-20  MFW  Y2K - RELEASE-YEAR WIDENED 9(2) TO 9(4)      00110000
001200****************************************************************  00120000
001300    10  CAR-BRAND                       PIC X(20).                00130000
001400    10  CAR-TYPE                        PIC X(10).                00140000
001500    10  CAR-PRICE                       PIC S9(7)V99 COMP-3.      00150000
001600    10  CAR-RELEASE-DATE.                                         00160000
001700        15  CAR-RELEASE-YEAR            PIC 9(04).                00170000
001800        15  CAR-RELEASE-MONTH           PIC 9(02).                00180000
001900        15  CAR-RELEASE-DAY             PIC 9(02).                00190000
002000    10  CAR-CURRENCY                    PIC X(03).                00200000
002100    10  FILLER                          PIC X(09).                00210000
