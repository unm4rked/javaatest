000100****************************************************************  00010000
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00020000
000300* ALL RIGHTS RESERVED                                             00030000
000400****************************************************************  00040000
000500* PROGRAM:  CARPROC                                               00050000
000600*                                                                 00060000
000700* AUTHOR :  R. HASKELL                                            00070000
000800*                                                                 00080000
000900* READS THE NIGHTLY VEHICLE-INVENTORY EXTRACT (CSV OR XML FORM)   00090000
001000* INTO AN IN-MEMORY TABLE, APPLIES AN OPTIONAL BRAND/PRICE OR     00100000
001100* BRAND/DATE FILTER, AN OPTIONAL SORT, AND WRITES THE RESULT TO   00110000
001200* THE INVENTORY REPORT FILE AS A TABLE, XML, OR JSON DOCUMENT.    00120000
001300*                                                                 00130000
001400* THIS IS THE "SINGLE CURRENCY" LEG OF THE INVENTORY JOB. SEE     00140000
001500* CARSVC FOR THE BRAND-LOOKUP/MULTI-CURRENCY LEG.                 00150000
001600*                                                                 00160000
001700* CONTROL CARD (CARPARM) SELECTS INPUT FORMAT, FILTER, SORT,      00170000
001800* AND OUTPUT FORMAT FOR THE RUN - SEE COPY MEMBER CARPARM.        00180000
001900*                                                                 00190000
002000****************************************************************  00200000
002100*                        CHANGE LOG                               00210000
002200****************************************************************  00220000
002300*   1989-04-11  RH   ORIGINAL PROGRAM - CSV LOAD, TABLE REPORT    00230000
002400*                    ONLY, NO FILTER/SORT OPTIONS YET.            00240000
002500*   1989-07-02  RH   ADDED BRAND/PRICE AND BRAND/DATE FILTERS     00250000
002600*                    PER REQUEST #RQ-1123.                       00260000
002700*   1990-01-19  RH   ADDED DATE-DESCENDING AND PRICE-DESCENDING   00270000
002800*                    SORT OPTIONS, RQ-1204.                      00280000
002900*   1990-03-30  RH   ADDED TYPE/PRICE COMBINATION SORT, RQ-1231.  00290000
003000*   1991-09-03  TOK  ADDED CURRENCY FIELD TO CAR-TABLE ENTRY,     00300000
003100*                    MULTI-MARKET PRICING PROJECT RQ-1390.       00310000
003200*   1992-02-17  TOK  ADDED XML INPUT FORMAT (RQ-1412) - MARKETING 00320000
003300*                    EXTRACT NOW ARRIVES AS AN XML DOCUMENT TOO.  00330000
003400*   1992-02-17  TOK  NOTE - XML RELEASE DATE TEXT IS YEAR,DAY,    00340000
003500*                    MONTH, SAME QUIRK AS THE CSV FEED. DO NOT    00360000
003600*                    "FIX" THE FIELD ORDER WITHOUT CHECKING WITH  00370000
003700*                    MARKETING FIRST - THIS HAS BITTEN US BEFORE. 00380000
003800*   1993-11-08  RH   ADDED XML OUTPUT FORMAT OPTION, RQ-1501.     00390000
003900*   1994-06-22  RH   ADDED JSON OUTPUT FORMAT OPTION, RQ-1558.    00400000
004000*   1996-01-30  TOK  CONTROL CARD NOW SELECTS OUTPUT FORMAT -     00410000
004100*                    FORMERLY A COMPILE-TIME SWITCH, RQ-1602.     00420000
004200*   1998-11-20  MFW  Y2K - RELEASE-YEAR WIDENED 9(2) TO 9(4)      00430000
004300*                    THROUGHOUT (CARREC.CPY AND ALL DATE WORK     00440000
004400*                    AREAS). TESTED AGAINST CENTURY ROLLOVER.     00450000
004500*   1999-02-08  MFW  Y2K FOLLOW-UP - SORT KEY AREA ALSO WIDENED,  00460000
004600*                    RQ-1719.                                    00470000
004700*   2001-05-14  TOK  BRAND COMPARE NOW CASE-INSENSITIVE - VENDOR  00480000
004800*                    FEED STARTED MIXING CASE ON BRAND, RQ-1840.  00490000
004900*   2003-09-02  MFW  MINOR - CSV SHORT-LINE RECORDS (LESS THAN 7  00500000
005000*                    FIELDS) NOW SKIPPED INSTEAD OF ABENDING,     00510000
005100*                    RQ-1912.                                    00520000
005200*   2005-08-19  MFW  XML PRICE OUTPUT NOW TRIMS LEADING BLANKS    00530000
005300*                    AND THE TRAILING HUNDREDTHS ZERO - DOWNSTREAM00540000
005400*                    FEED PARSES IT AS A RAW NUMBER, RQ-2044.     00550000
005500****************************************************************  00560000
005600 IDENTIFICATION DIVISION.                                         00570000
005700 PROGRAM-ID. CARPROC.                                             00580000
005800 AUTHOR. R. HASKELL.                                              00590000
005900 INSTALLATION. DATA PROCESSING CENTER.                            00600000
006000 DATE-WRITTEN. 04/11/89.                                          00610000
006100 DATE-COMPILED.                                                   00620000
006200 SECURITY. NON-CONFIDENTIAL.                                      00630000
006300****************************************************************  00640000
006400 ENVIRONMENT DIVISION.                                            00650000
006500 CONFIGURATION SECTION.                                           00660000
006600 SOURCE-COMPUTER. IBM-370.                                        00670000
006700 OBJECT-COMPUTER. IBM-370.                                        00680000
006800 SPECIAL-NAMES.                                                   00690000
006900*    UPSI-0 IS THE OPERATIONS "RUN UNFILTERED" OVERRIDE - SET AT  00691000
007000*    EXEC TIME WHEN A BAD/STALE FILTER CARD SLIPS INTO THE DECK   00692000
007100*    AND THE JOB NEEDS A FULL INVENTORY LISTING WITHOUT A RERUN   00693000
007200*    OF THE CARD-PUNCH STEP. RQ-2058.                             00694000
007300     UPSI-0 ON STATUS IS SW-OVERRIDE-CARD.                        00720000
007400 INPUT-OUTPUT SECTION.                                            00730000
007500 FILE-CONTROL.                                                    00740000
007600                                                                  00750000
007700     SELECT PARM-FILE      ASSIGN TO CARPARM                      00760000
007800            FILE STATUS  IS  WS-PARM-STATUS.                      00770000
007900                                                                  00780000
008000     SELECT CAR-CSV-FILE   ASSIGN TO CARINCSV                     00790000
008100            ORGANIZATION IS LINE SEQUENTIAL                       00800000
008200            FILE STATUS  IS  WS-CSV-STATUS.                       00810000
008300                                                                  00820000
008400     SELECT CAR-XML-FILE   ASSIGN TO CARINXML                     00830000
008500            ORGANIZATION IS LINE SEQUENTIAL                       00840000
008600            FILE STATUS  IS  WS-XML-STATUS.                       00850000
008700                                                                  00860000
008800     SELECT REPORT-FILE    ASSIGN TO CARRPT                       00870000
008900            ORGANIZATION IS LINE SEQUENTIAL                       00880000
009000            FILE STATUS  IS  WS-RPT-STATUS.                       00890000
009100                                                                  00900000
009200****************************************************************  00910000
009300 DATA DIVISION.                                                   00920000
009400 FILE SECTION.                                                    00930000
009500                                                                  00940000
009600 FD  PARM-FILE                                                    00950000
009700     RECORDING MODE IS F.                                         00960000
009800 01  PARM-RECORD.                                                 00970000
009900     COPY CARPARM.                                                00980000
010000                                                                  00990000
010100 FD  CAR-CSV-FILE.                                                01000000
010200 01  CSV-RECORD                      PIC X(200).                 01010000
010300                                                                  01020000
010400 FD  CAR-XML-FILE.                                                01030000
010500 01  XML-RECORD                      PIC X(200).                 01040000
010600                                                                  01050000
010700 FD  REPORT-FILE.                                                 01060000
010800 01  REPORT-RECORD                   PIC X(132).                 01070000
010900                                                                  01080000
011000****************************************************************  01090000
011100 WORKING-STORAGE SECTION.                                         01100000
011200****************************************************************  01110000
011300*                                                                 01120000
011400 01  SYSTEM-DATE-AND-TIME.                                        01130000
011500     05  CURRENT-DATE.                                            01140000
011600         10  CURRENT-CENTURY         PIC 9(2).                    01150000
011700         10  CURRENT-YY              PIC 9(2).                    01160000
011800         10  CURRENT-MONTH           PIC 9(2).                    01170000
011900         10  CURRENT-DAY             PIC 9(2).                    01180000
012000     05  CURRENT-TIME.                                            01190000
012100         10  CURRENT-HOUR            PIC 9(2).                    01200000
012200         10  CURRENT-MINUTE          PIC 9(2).                    01210000
012300         10  CURRENT-SECOND          PIC 9(2).                    01220000
012400         10  CURRENT-HNDSEC          PIC 9(2).                    01230000
012500     05  FILLER                      PIC X(04).                  01240000
012600*                                                                 01250000
012700 01  WS-CONTROL-CARD.                                             01260000
012800     COPY CARPARM.                                                01270000
012900*                                                                 01280000
013000 01  WS-FIELDS.                                                   01290000
013100     05  WS-PARM-STATUS              PIC X(02) VALUE SPACES.      01300000
013200     05  WS-CSV-STATUS               PIC X(02) VALUE SPACES.      01310000
013300     05  WS-XML-STATUS               PIC X(02) VALUE SPACES.      01320000
013400     05  WS-RPT-STATUS               PIC X(02) VALUE SPACES.      01330000
013500     05  WS-CSV-EOF                  PIC X(01) VALUE 'N'.         01340000
013600         88  CSV-IS-EOF                        VALUE 'Y'.         01350000
013700     05  WS-XML-EOF                  PIC X(01) VALUE 'N'.         01360000
013800         88  XML-IS-EOF                        VALUE 'Y'.         01370000
013900     05  FILLER                      PIC X(11).                  01390000
014000*                                                                 01400000
014100 01  WS-SWITCHES.                                                 01410000
014200     05  WS-SORT-SWITCH              PIC X(01).                  01420000
014300         88  WS-SORT-AHEAD                      VALUE 'A'.        01430000
014400         88  WS-SORT-EVEN                       VALUE 'E'.        01440000
014500     05  WS-COMPARE-SWITCH           PIC X(01).                  01450000
014600         88  WS-COMPARE-EQUAL                   VALUE 'E'.        01460000
014700         88  WS-COMPARE-UNEQUAL                 VALUE 'N'.        01470000
014800     05  WS-PRICE-SWITCH             PIC X(01).                  01480000
014900         88  WS-PRICE-STRIP-TRAILING-ZERO       VALUE 'S'.        01490000
015000         88  WS-PRICE-KEEP-TRAILING-ZERO        VALUE 'K'.        01500000
015100     05  FILLER                      PIC X(08).                  01510000
015200*                                                                 01520000
015300 01  WORK-VARIABLES.                                              01530000
015400     05  WS-SUB                      PIC S9(4) COMP.              01540000
015500     05  WS-FIELD-COUNT              PIC S9(4) COMP.              01550000
015600     05  WS-INSERT-TO                PIC S9(4) COMP.              01560000
015700     05  WS-STR-PTR                  PIC S9(4) COMP.              01570000
015800     05  WS-PRICE-LEAD-SPACES        PIC S9(4) COMP.              01580000
015900     05  WS-PRICE-START              PIC S9(4) COMP.              01590000
016000     05  WS-PRICE-LEN                PIC S9(4) COMP.              01600000
016100     05  FILLER                      PIC X(08).                  01610000
016200*                                                                 01620000
016300 01  WS-CSV-FIELD-TABLE.                                          01630000
016400     05  WS-CSV-FIELD  OCCURS 7 TIMES PIC X(20).                  01640000
016500*                                                                 01650000
016600 01  WS-COMPARE-AREA.                                             01660000
016700     05  WS-COMPARE-1                PIC X(20).                  01670000
016800     05  WS-COMPARE-2                PIC X(20).                  01680000
016900*                                                                 01690000
017000* DATE-COMPARE REDEFINES - COLLAPSES THE YEAR/MONTH/DAY GROUP     01700000
017100* INTO ONE 8-DIGIT COMPARABLE NUMBER FOR THE DATE SORT AND THE    01710000
017200* "RELEASE DATE EQUALS" FILTER.                                   01720000
017300*                                                                 01730000
017400 01  WS-DATE-COMPARE-AREA.                                        01740000
017500     05  WS-DATE-PARTS.                                           01750000
017600         10  WS-DATE-CCYY            PIC 9(04).                  01760000
017700         10  WS-DATE-MM              PIC 9(02).                  01770000
017800         10  WS-DATE-DD              PIC 9(02).                  01780000
017900     05  WS-DATE-NUMERIC REDEFINES WS-DATE-PARTS PIC 9(08).       01790000
018000     05  FILLER                      PIC X(04).                  01800000
018100*                                                                 01810000
018200 01  WS-DATE-COMPARE-AREA-2.                                      01820000
018300     05  WS-DATE2-PARTS.                                          01830000
018400         10  WS-DATE2-CCYY           PIC 9(04).                  01840000
018500         10  WS-DATE2-MM             PIC 9(02).                  01850000
018600         10  WS-DATE2-DD             PIC 9(02).                  01860000
018700     05  WS-DATE2-NUMERIC REDEFINES WS-DATE2-PARTS PIC 9(08).     01870000
018800     05  FILLER                      PIC X(04).                  01880000
018900*                                                                 01890000
019000* PRICE EDIT-AREA REDEFINES - USED BY THE TABLE, XML, AND JSON    01900000
019100* WRITERS TO DE-EDIT A ZZZZZZ9.99 DISPLAY FIELD INTO COMPACT      01910000
019200* TEXT. XML ALSO STRIPS THE TRAILING HUNDREDTHS ZERO - TABLE AND  01920000
019300* JSON KEEP BOTH DECIMAL DIGITS.                                  01930000
019400*                                                                 01940000
019500 01  WS-PRICE-EDIT-AREA.                                          01950000
019600     05  WS-PRICE-EDITED             PIC ZZZZZZ9.99.              01960000
019700     05  WS-PRICE-RAW REDEFINES WS-PRICE-EDITED PIC X(10).        01970000
019800*                                                                 01980000
019900* PRICE-SCAN-AREA - SCRAPED CSV/XML PRICE TEXT ("NNNNNNN.NN")     01990000
020000* IS UNSTRUNG ON THE DECIMAL POINT INTO SEPARATE DOLLARS/CENTS    02000000
020100* FIELDS AND RECOMBINED BY COMPUTE - SEE 0600-SCAN-PRICE-TEXT.    02010000
020200* A REDEFINES WON'T DO THIS - IT REINTERPRETS THE SAME BYTES      02020000
020300* RATHER THAN CONVERTING TEXT TO PACKED DECIMAL, RQ-2059.         02020100
020400 01  WS-PRICE-SCAN-TEXT              PIC X(10).                  02030000
020500 01  WS-PRICE-SCAN-PARTS.                                        02040000
020600     05  WS-PRICE-SCAN-DOLLARS       PIC 9(07).                  02050000
020700     05  WS-PRICE-SCAN-CENTS         PIC 9(02).                  02060000
020800 01  WS-PRICE-SCAN-RESULT            PIC S9(7)V99 COMP-3.        02070000
020900 01  WS-SORT-HOLD.                                                02070000
021000*    FIELDS RENAMED HLD- ON THE COPY - CARREC'S OWN NAMES ARE     02071000
021100*    ALSO CARRIED BY CAR-TABLE AND FILTER-TABLE BELOW AND COBOL   02072000
021200*    WON'T LET THE SAME NAME BE DECLARED 3 TIMES UNQUALIFIED.     02073000
021300     COPY CARREC REPLACING ==CAR-BRAND==         BY ==HLD-BRAND== 02080000
021400                           ==CAR-TYPE==          BY ==HLD-TYPE==  02080100
021500                           ==CAR-PRICE==         BY ==HLD-PRICE== 02080200
021600                           ==CAR-RELEASE-DATE==  BY                02080300
021700                               ==HLD-RELEASE-DATE==                02080400
021800                           ==CAR-RELEASE-YEAR==  BY                02080500
021900                               ==HLD-RELEASE-YEAR==                02080600
022000                           ==CAR-RELEASE-MONTH== BY                02080700
022100                               ==HLD-RELEASE-MONTH==                02080800
022200                           ==CAR-RELEASE-DAY==   BY                02080900
022300                               ==HLD-RELEASE-DAY==                 02081000
022400                           ==CAR-CURRENCY==      BY ==HLD-CURRENCY==02081100
022500*                                                                 02090000
022600 01  CAR-TABLE-AREA.                                              02100000
022700     05  CAR-TABLE-COUNT             PIC S9(4) COMP VALUE 0.      02110000
022800     05  CAR-TABLE OCCURS 0 TO 500 TIMES                         02120000
022900             DEPENDING ON CAR-TABLE-COUNT                        02130000
023000             INDEXED BY CAR-IDX.                                 02140000
023100         COPY CARREC.                                            02150000
023200*                                                                 02160000
023300 01  FILTER-TABLE-AREA.                                           02170000
023400     05  FILTER-TABLE-COUNT          PIC S9(4) COMP VALUE 0.      02180000
023500     05  FILTER-TABLE OCCURS 0 TO 500 TIMES                      02190000
023600             DEPENDING ON FILTER-TABLE-COUNT                     02200000
023700             INDEXED BY FILTER-IDX.                               02210000
023800*        FIELDS RENAMED FLT- ON THE COPY - SAME REASON AS THE     02210100
023900*        HLD- RENAME ABOVE ON WS-SORT-HOLD.                       02210200
024000         COPY CARREC REPLACING ==CAR-BRAND==         BY           02220000
024100             ==FLT-BRAND==                                        02220100
024200             ==CAR-TYPE==          BY ==FLT-TYPE==                 02220200
024300             ==CAR-PRICE==         BY ==FLT-PRICE==                02220300
024400             ==CAR-RELEASE-DATE==  BY ==FLT-RELEASE-DATE==         02220400
024500             ==CAR-RELEASE-YEAR==  BY ==FLT-RELEASE-YEAR==         02220500
024600             ==CAR-RELEASE-MONTH== BY ==FLT-RELEASE-MONTH==        02220600
024700             ==CAR-RELEASE-DAY==   BY ==FLT-RELEASE-DAY==          02220700
024800             ==CAR-CURRENCY==      BY ==FLT-CURRENCY==.            02220800
024900*                                                                 02230000
025000 01  REPORT-LINES.                                                02240000
025100     05  RPT-TABLE-HDR1.                                          02250000
025200         10  FILLER PIC X(10) VALUE 'BRAND     '.                02260000
025300         10  FILLER PIC X(10) VALUE 'TYPE      '.                02270000
025400         10  FILLER PIC X(10) VALUE 'PRICE     '.                02280000
025500         10  FILLER PIC X(15) VALUE 'RELEASE DATE   '.           02290000
025600         10  FILLER PIC X(10) VALUE 'CURRENCY  '.                02300000
025700         10  FILLER PIC X(77) VALUE SPACES.                      02310000
025800     05  RPT-TABLE-HDR2.                                          02320000
025900         10  FILLER PIC X(55)                                    02330000
026000              VALUE '---------- ---------- ---------- --------'. 02340000
026100         10  FILLER PIC X(77) VALUE SPACES.                       02350000
026200     05  RPT-TABLE-DETAIL.                                        02360000
026300         10  RPT-BRAND       PIC X(10).                           02370000
026400         10  FILLER          PIC X(01) VALUE SPACE.               02380000
026500         10  RPT-TYPE        PIC X(10).                           02390000
026600         10  FILLER          PIC X(01) VALUE SPACE.               02400000
026700         10  RPT-PRICE       PIC ZZZZZZ9.99.                      02410000
026800         10  FILLER          PIC X(01) VALUE SPACE.               02420000
026900         10  RPT-DATE        PIC X(15).                           02430000
027000         10  FILLER          PIC X(01) VALUE SPACE.               02440000
027100         10  RPT-CURRENCY    PIC X(10).                           02450000
027200         10  FILLER          PIC X(77) VALUE SPACES.               02460000
027300     05  RPT-XML-LINE        PIC X(132).                          02470000
027400     05  RPT-JSON-LINE       PIC X(132).                          02480000
027500*                                                                 02490000
027600* END-OF-JOB ACCOUNTING COUNTERS - DISPLAYED AT 000-MAIN'S        02500000
027700* CLOSING MESSAGE, RQ-2059.                                       02500100
027800 77  WS-DETAIL-LINES-WRITTEN PIC S9(5) COMP VALUE 0.               02500200
027900 77  WS-CSV-LINES-REJECTED   PIC S9(5) COMP VALUE 0.               02500300
028000*                                                                 02520000
028100****************************************************************  02530000
028200 PROCEDURE DIVISION.                                              02540000
028300****************************************************************  02550000
028400                                                                  02560000
028500 000-MAIN.                                                        02570000
028600     ACCEPT CURRENT-DATE FROM DATE.                               02580000
028700     ACCEPT CURRENT-TIME FROM TIME.                               02590000
028800     DISPLAY 'CARPROC STARTED  DATE = ' CURRENT-MONTH '/'         02600000
028900            CURRENT-DAY '/' CURRENT-YY '  (mm/dd/yy)'.            02610000
029000                                                                  02620000
029100     PERFORM 700-OPEN-FILES.                                      02630000
029200     PERFORM 800-READ-CONTROL-CARD.                               02640000
029300     PERFORM 1000-LOAD-CAR-TABLE.                                 02650000
029400     PERFORM 2000-FILTER-CAR-TABLE.                               02660000
029500     PERFORM 3000-SORT-FILTER-TABLE.                              02670000
029600     PERFORM 4000-WRITE-REPORT.                                   02680000
029700     PERFORM 790-CLOSE-FILES.                                     02690000
029800     DISPLAY 'CARPROC ENDED     LINES WRITTEN = '                 02695000
029900             WS-DETAIL-LINES-WRITTEN                              02696000
030000             '  CSV LINES REJECTED = ' WS-CSV-LINES-REJECTED.     02697000
030100                                                                  02700000
030200     GOBACK.                                                      02710000
030300                                                                  02720000
030400****************************************************************  02730000
030500 700-OPEN-FILES.                                                  02740000
030600     OPEN INPUT  PARM-FILE                                        02750000
030700          OUTPUT REPORT-FILE.                                     02760000
030800     IF WS-PARM-STATUS NOT = '00'                                 02770000
030900       DISPLAY 'ERROR OPENING CONTROL CARD FILE. RC:'             02780000
031000               WS-PARM-STATUS                                    02790000
031100       MOVE 16 TO RETURN-CODE                                     02800000
031200       GOBACK                                                    02810000
031300     END-IF.                                                     02820000
031400     IF WS-RPT-STATUS NOT = '00'                                 02830000
031500       DISPLAY 'ERROR OPENING REPORT FILE. RC:' WS-RPT-STATUS     02840000
031600       MOVE 16 TO RETURN-CODE                                     02850000
031700       GOBACK                                                     02860000
031800     END-IF.                                                      02870000
031900     .                                                            02880000
032000                                                                  02890000
032100 790-CLOSE-FILES.                                                 02900000
032200     CLOSE PARM-FILE REPORT-FILE.                                 02910000
032300     IF CC-INPUT-IS-CSV                                          02920000
032400       CLOSE CAR-CSV-FILE                                        02930000
032500     ELSE                                                        02940000
032600       CLOSE CAR-XML-FILE                                        02950000
032700     END-IF.                                                     02960000
032800     .                                                            02970000
032900                                                                  02980000
033000****************************************************************  02990000
033100 800-READ-CONTROL-CARD.                                           03000000
033200     READ PARM-FILE INTO WS-CONTROL-CARD.                        03010000
033300     IF WS-PARM-STATUS NOT = '00'                                 03020000
033400       DISPLAY 'ERROR READING CONTROL CARD. RC:' WS-PARM-STATUS   03030000
033500       MOVE 16 TO RETURN-CODE                                     03040000
033600       GOBACK                                                     03050000
033700     END-IF.                                                     03060000
033800     IF SW-OVERRIDE-CARD                                          03065000
033900       DISPLAY 'UPSI-0 ON - OVERRIDING CARD FILTER TO NONE'       03066000
034000       SET CC-FILTER-IS-NONE TO TRUE                              03067000
034100     END-IF.                                                      03068000
034200     .                                                            03070000
034300                                                                  03080000
034400****************************************************************  03090000
034500* LOAD-CAR-TABLE - DISPATCHES TO THE CSV OR XML LOADER ACCORDING  03100000
034600* TO THE CONTROL CARD'S CC-INPUT-FORMAT FLAG.                     03110000
034700****************************************************************  03120000
034800 1000-LOAD-CAR-TABLE.                                             03130000
034900     IF CC-INPUT-IS-CSV                                          03140000
035000       PERFORM 1100-LOAD-FROM-CSV THRU 1100-EXIT                 03150000
035100     ELSE                                                        03160000
035200       PERFORM 1200-LOAD-FROM-XML THRU 1200-EXIT                 03170000
035300     END-IF.                                                     03180000
035400     .                                                            03190000
035500                                                                  03200000
035600 1100-LOAD-FROM-CSV.                                              03210000
035700     OPEN INPUT CAR-CSV-FILE.                                     03220000
035800     IF WS-CSV-STATUS NOT = '00'                                  03230000
035900       DISPLAY 'ERROR OPENING CSV INPUT FILE. RC:' WS-CSV-STATUS  03240000
036000       MOVE 16 TO RETURN-CODE                                     03250000
036100       GOBACK                                                     03260000
036200     END-IF.                                                      03270000
036300*    SKIP THE HEADER LINE.                                        03280000
036400     READ CAR-CSV-FILE INTO CSV-RECORD                           03290000
036500       AT END MOVE 'Y' TO WS-CSV-EOF                              03300000
036600     END-READ.                                                    03310000
036700     PERFORM 1110-READ-CSV-DETAIL THRU 1110-EXIT                  03320000
036800             UNTIL CSV-IS-EOF.                                    03330000
036900     GO TO 1100-EXIT.                                             03340000
037000 1110-READ-CSV-DETAIL.                                            03350000
037100     READ CAR-CSV-FILE INTO CSV-RECORD                           03360000
037200       AT END                                                     03370000
037300         MOVE 'Y' TO WS-CSV-EOF                                   03380000
037400         GO TO 1110-EXIT                                          03390000
037500     END-READ.                                                    03400000
037600     PERFORM 1210-PARSE-CSV-LINE THRU 1210-EXIT.                  03410000
037700     IF WS-FIELD-COUNT < 7                                        03420000
037800       ADD 1 TO WS-CSV-LINES-REJECTED                            03425000
037900       GO TO 1110-EXIT                                            03430000
038000     END-IF.                                                      03440000
038100     IF CAR-TABLE-COUNT < 500                                      03450000
038200       ADD 1 TO CAR-TABLE-COUNT                                  03460000
038300       SET CAR-IDX TO CAR-TABLE-COUNT                             03470000
038400       MOVE WS-CSV-FIELD(1) TO CAR-BRAND(CAR-IDX)                03480000
038500       MOVE WS-CSV-FIELD(2) TO CAR-TYPE(CAR-IDX)                  03490000
038600       MOVE WS-CSV-FIELD(3) TO WS-PRICE-SCAN-TEXT                 03500000
038700       PERFORM 0600-SCAN-PRICE-TEXT THRU 0600-EXIT                03505000
038800       MOVE WS-PRICE-SCAN-RESULT TO CAR-PRICE(CAR-IDX)            03510000
038900       MOVE WS-CSV-FIELD(4) TO CAR-RELEASE-YEAR(CAR-IDX)          03520000
039000       MOVE WS-CSV-FIELD(5) TO CAR-RELEASE-DAY(CAR-IDX)           03530000
039100       MOVE WS-CSV-FIELD(6) TO CAR-RELEASE-MONTH(CAR-IDX)         03540000
039200       MOVE WS-CSV-FIELD(7) TO CAR-CURRENCY(CAR-IDX)              03550000
039300     END-IF.                                                      03560000
039400 1110-EXIT.                                                       03570000
039500     EXIT.                                                        03580000
039600 1100-EXIT.                                                       03590000
039700     EXIT.                                                        03600000
039800                                                                  03610000
039900****************************************************************  03620000
040000* PARSE-CSV-LINE - SPLITS THE 7-FIELD CSV DETAIL LINE. NOTE THE   03630000
040100* RELEASE-DATE FIELDS ARE YEAR,DAY,MONTH ON THE WIRE - NOT        03640000
040200* YEAR,MONTH,DAY - SEE THE 1992-02-17 CHANGE LOG ENTRY ABOVE.     03650000
040300****************************************************************  03660000
040400 1210-PARSE-CSV-LINE.                                             03670000
040500     MOVE 0 TO WS-FIELD-COUNT.                                    03680000
040600     UNSTRING CSV-RECORD DELIMITED BY ','                        03690000
040700         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2) WS-CSV-FIELD(3)    03700000
040800              WS-CSV-FIELD(4) WS-CSV-FIELD(5) WS-CSV-FIELD(6)    03710000
040900              WS-CSV-FIELD(7)                                    03720000
041000         TALLYING IN WS-FIELD-COUNT.                              03730000
041100 1210-EXIT.                                                       03740000
041200     EXIT.                                                        03750000
041300                                                                  03760000
041400****************************************************************  03770000
041500* LOAD-FROM-XML - ONE <CAR>...</CAR> ELEMENT PER PHYSICAL LINE.   03780000
041600* NO DOM PARSER AVAILABLE ON THIS COMPILER - TAGS ARE SCRAPED     03790000
041700* WITH UNSTRING, SAME AS WE SCRAPE THE SORT CONTROL STATEMENTS    03800000
041800* ON THE OLD REPORT-WRITER JOBS.                                  03810000
041900****************************************************************  03820000
042000 1200-LOAD-FROM-XML.                                              03830000
042100     OPEN INPUT CAR-XML-FILE.                                     03840000
042200     IF WS-XML-STATUS NOT = '00'                                  03850000
042300       DISPLAY 'ERROR OPENING XML INPUT FILE. RC:' WS-XML-STATUS  03860000
042400       MOVE 16 TO RETURN-CODE                                     03870000
042500       GOBACK                                                     03880000
042600     END-IF.                                                      03890000
042700     PERFORM 1210-READ-XML-LINE THRU 1210X-EXIT                   03900000
042800             UNTIL XML-IS-EOF.                                    03910000
042900     GO TO 1200-EXIT.                                             03920000
043000 1210-READ-XML-LINE.                                              03930000
043100     READ CAR-XML-FILE INTO XML-RECORD                            03940000
043200       AT END                                                     03950000
043300         MOVE 'Y' TO WS-XML-EOF                                   03960000
043400         GO TO 1210X-EXIT                                         03970000
043500     END-READ.                                                    03980000
043600     IF XML-RECORD (1:6) NOT = '<car><'                          03990000
043700       GO TO 1210X-EXIT                                           04000000
043800     END-IF.                                                      04010000
043900     PERFORM 1220-PARSE-XML-LINE THRU 1220-EXIT.                  04020000
044000 1210X-EXIT.                                                      04030000
044100     EXIT.                                                        04040000
044200 1200-EXIT.                                                       04050000
044300     EXIT.                                                        04060000
044400                                                                  04070000
044500****************************************************************  04080000
044600* PARSE-XML-LINE - TAG NAMES ARE FIXED BY THE EXTRACT PROGRAM SO  04090000
044700* WE SCRAPE BY UNSTRING ON THE TAG DELIMITERS RATHER THAN A       04100000
044800* GENERIC TAG SCANNER. RELEASE-DATE TEXT IS ALSO YEAR,DAY,MONTH.  04110000
044900****************************************************************  04120000
045000 1220-PARSE-XML-LINE.                                             04130000
045100     IF CAR-TABLE-COUNT >= 500                                    04140000
045200       GO TO 1220-EXIT                                            04150000
045300     END-IF.                                                      04160000
045400     ADD 1 TO CAR-TABLE-COUNT.                                    04170000
045500     SET CAR-IDX TO CAR-TABLE-COUNT.                              04180000
045600*    EACH TAG PAIR IS ITS OWN UNSTRING, RESCANNING THE WHOLE      04181000
045700*    LINE FROM COLUMN 1 - ONE UNSTRING WITH ALL THE TAGS AS       04182000
045800*    DELIMITERS MIS-MAPS FIELDS WHEN TWO TAGS SIT BACK TO BACK    04183000
045900*    (E.G. </BRAND><TYPE>) - RQ-2061.                             04184000
046000     UNSTRING XML-RECORD DELIMITED BY '<brand>' OR '</brand>'    04190000
046100         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(2).                    04191000
046200     MOVE WS-CSV-FIELD(2) TO CAR-BRAND(CAR-IDX).                  04270000
046300     UNSTRING XML-RECORD DELIMITED BY '<type>' OR '</type>'       04200000
046400         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(3).                    04201000
046500     MOVE WS-CSV-FIELD(3) TO CAR-TYPE(CAR-IDX).                   04280000
046600     UNSTRING XML-RECORD DELIMITED BY '<price>' OR '</price>'     04210000
046700         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(4).                    04211000
046800     MOVE WS-CSV-FIELD(4) TO WS-PRICE-SCAN-TEXT.                 04290000
046900     PERFORM 0600-SCAN-PRICE-TEXT THRU 0600-EXIT.                 04295000
047000     MOVE WS-PRICE-SCAN-RESULT TO CAR-PRICE(CAR-IDX).             04300000
047100     UNSTRING XML-RECORD DELIMITED BY '<releaseDate>'             04220000
047200             OR '</releaseDate>'                                  04221000
047300         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(5).                    04222000
047400     UNSTRING WS-CSV-FIELD(5) DELIMITED BY ','                   04310000
047500         INTO CAR-RELEASE-YEAR(CAR-IDX) CAR-RELEASE-DAY(CAR-IDX) 04320000
047600              CAR-RELEASE-MONTH(CAR-IDX).                        04330000
047700     UNSTRING XML-RECORD DELIMITED BY '<currency>'                04230000
047800             OR '</currency>'                                     04231000
047900         INTO WS-CSV-FIELD(1) WS-CSV-FIELD(6).                    04232000
048000     MOVE WS-CSV-FIELD(6) TO CAR-CURRENCY(CAR-IDX).               04340000
048100 1220-EXIT.                                                       04350000
048200     EXIT.                                                        04360000
048300                                                                  04370000
048400****************************************************************  04380000
048500* FILTER-CAR-TABLE - AT MOST ONE FILTER PER RUN, PER CC-FILTER-   04390000
048600* CODE. "NONE" COPIES THE TABLE THROUGH UNCHANGED.                04400000
048700****************************************************************  04410000
048800 2000-FILTER-CAR-TABLE.                                           04420000
048900     MOVE 0 TO FILTER-TABLE-COUNT.                                04430000
049000     PERFORM 2100-FILTER-ONE-CAR THRU 2100-EXIT                  04440000
049100             VARYING CAR-IDX FROM 1 BY 1                         04450000
049200             UNTIL CAR-IDX > CAR-TABLE-COUNT.                     04460000
049300     .                                                            04470000
049400                                                                  04480000
049500 2100-FILTER-ONE-CAR.                                             04490000
049600     IF CC-FILTER-IS-NONE                                         04500000
049700       PERFORM 2190-KEEP-CAR THRU 2190-EXIT                       04510000
049800       GO TO 2100-EXIT                                            04520000
049900     END-IF.                                                      04530000
050000     MOVE CAR-BRAND(CAR-IDX)  TO WS-COMPARE-1.                    04540000
050100     MOVE CC-FILTER-BRAND     TO WS-COMPARE-2.                    04550000
050200     PERFORM 0500-UPPERCASE-COMPARE THRU 0500-EXIT.               04560000
050300     IF WS-COMPARE-UNEQUAL                                        04570000
050400       GO TO 2100-EXIT                                            04580000
050500     END-IF.                                                      04590000
050600     IF CC-FILTER-IS-BRAND-PRICE                                  04600000
050700       IF CAR-PRICE(CAR-IDX) <= CC-FILTER-PRICE-LIMIT             04610000
050800         PERFORM 2190-KEEP-CAR THRU 2190-EXIT                     04620000
050900       END-IF                                                     04630000
051000       GO TO 2100-EXIT                                            04640000
051100     END-IF.                                                      04650000
051200     IF CC-FILTER-IS-BRAND-DATE                                   04660000
051300       MOVE CAR-RELEASE-YEAR(CAR-IDX)  TO WS-DATE-CCYY            04670000
051400       MOVE CAR-RELEASE-MONTH(CAR-IDX) TO WS-DATE-MM              04680000
051500       MOVE CAR-RELEASE-DAY(CAR-IDX)   TO WS-DATE-DD              04690000
051600       MOVE CC-FILTER-YEAR             TO WS-DATE2-CCYY           04700000
051700       MOVE CC-FILTER-MONTH            TO WS-DATE2-MM             04710000
051800       MOVE CC-FILTER-DAY              TO WS-DATE2-DD             04720000
051900       IF WS-DATE-NUMERIC = WS-DATE2-NUMERIC                      04730000
052000         PERFORM 2190-KEEP-CAR THRU 2190-EXIT                     04740000
052100       END-IF                                                     04750000
052200     END-IF.                                                      04760000
052300 2100-EXIT.                                                       04770000
052400     EXIT.                                                        04780000
052500                                                                  04790000
052600 2190-KEEP-CAR.                                                   04800000
052700     IF FILTER-TABLE-COUNT < 500                                  04810000
052800       ADD 1 TO FILTER-TABLE-COUNT                                04820000
052900       SET FILTER-IDX TO FILTER-TABLE-COUNT                       04830000
053000       MOVE CAR-TABLE(CAR-IDX) TO FILTER-TABLE(FILTER-IDX)        04840000
053100     END-IF.                                                      04850000
053200 2190-EXIT.                                                       04860000
053300     EXIT.                                                        04870000
053400                                                                  04880000
053500****************************************************************  04890000
053600* UPPERCASE-COMPARE - CASE-INSENSITIVE BRAND COMPARE HELPER.      04900000
053700* USED BY BOTH THE FILTER AND (IN CARSVC) THE BRAND/DATE JOIN.    04910000
053800* NO INTRINSIC FUNCTION ON THIS COMPILER - USES INSPECT           04920000
053900* CONVERTING, SAME IDIOM AS THE CUSTOMER-NAME SCRUB ON THE        04930000
054000* MONTH-END ADDRESS-CLEANUP JOB.                                  04940000
054100****************************************************************  04950000
054200 0500-UPPERCASE-COMPARE.                                          04960000
054300     INSPECT WS-COMPARE-1 CONVERTING                              04970000
054400         'abcdefghijklmnopqrstuvwxyz' TO                          04980000
054500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            04990000
054600     INSPECT WS-COMPARE-2 CONVERTING                              05000000
054700         'abcdefghijklmnopqrstuvwxyz' TO                          05010000
054800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            05020000
054900     IF WS-COMPARE-1 = WS-COMPARE-2                               05030000
055000       SET WS-COMPARE-EQUAL TO TRUE                               05040000
055100     ELSE                                                         05050000
055200       SET WS-COMPARE-UNEQUAL TO TRUE                             05060000
055300     END-IF.                                                      05070000
055400 0500-EXIT.                                                        05080000
055500     EXIT.                                                        05090000
055600                                                                  05095000
055700****************************************************************  05096000
055800* SCAN-PRICE-TEXT - SPLITS A SCRAPED "NNNNNNN.NN" PRICE FIELD ON  05097000
055900* THE DECIMAL POINT AND RECOMBINES DOLLARS AND CENTS BY COMPUTE   05098000
056000* INTO WS-PRICE-SCAN-RESULT. CALLER MOVES THE SCRAPED TEXT TO     05099000
056100* WS-PRICE-SCAN-TEXT BEFORE PERFORMING THIS PARAGRAPH. USED BY    05099100
056200* BOTH THE CSV AND XML LOADERS, RQ-2059.                          05099200
056300****************************************************************  05099300
056400 0600-SCAN-PRICE-TEXT.                                             05099400
056500     MOVE 0 TO WS-PRICE-SCAN-DOLLARS WS-PRICE-SCAN-CENTS.          05099500
056600     UNSTRING WS-PRICE-SCAN-TEXT DELIMITED BY '.'                  05099600
056700         INTO WS-PRICE-SCAN-DOLLARS WS-PRICE-SCAN-CENTS.           05099700
056800     COMPUTE WS-PRICE-SCAN-RESULT =                                05099800
056900         WS-PRICE-SCAN-DOLLARS + (WS-PRICE-SCAN-CENTS / 100).      05099900
057000 0600-EXIT.                                                        05099950
057100     EXIT.                                                         05099970
057200                                                                  05099980
057300****************************************************************  05110000
057400* SORT-FILTER-TABLE - PERFORM VARYING INSERTION SORT, SAME IDIOM  05120000
057500* AS THE OLD ARRAY-SORT SUBROUTINE ON THE YEAR-END CLOSE JOB.     05130000
057600* CC-SORT-CODE SELECTS THE KEY; "NONE" LEAVES FILTER ORDER ALONE. 05140000
057700****************************************************************  05150000
057800 3000-SORT-FILTER-TABLE.                                          05160000
057900     IF CC-SORT-IS-NONE OR FILTER-TABLE-COUNT < 2                 05170000
058000       GO TO 3000-EXIT                                            05180000
058100     END-IF.                                                      05190000
058200     PERFORM 3050-SORT-ONE-ENTRY THRU 3050-EXIT                   05200000
058300             VARYING WS-SUB FROM 2 BY 1                           05210000
058400             UNTIL WS-SUB > FILTER-TABLE-COUNT.                    05220000
058500 3000-EXIT.                                                       05230000
058600     EXIT.                                                        05240000
058700                                                                  05250000
058800 3050-SORT-ONE-ENTRY.                                             05260000
058900     SET FILTER-IDX TO WS-SUB.                                    05270000
059000     MOVE FILTER-TABLE(FILTER-IDX) TO WS-SORT-HOLD.               05280000
059100     COMPUTE WS-INSERT-TO = WS-SUB - 1.                           05290000
059200     PERFORM 3100-FIND-INSERT-SLOT THRU 3100-EXIT                 05300000
059300             UNTIL WS-INSERT-TO <= 0.                             05310000
059400     SET FILTER-IDX TO WS-INSERT-TO.                              05320000
059500     SET FILTER-IDX UP BY 1.                                      05330000
059600     MOVE WS-SORT-HOLD TO FILTER-TABLE(FILTER-IDX).               05340000
059700 3050-EXIT.                                                       05350000
059800     EXIT.                                                        05360000
059900                                                                  05370000
060000 3100-FIND-INSERT-SLOT.                                           05380000
060100     SET FILTER-IDX TO WS-INSERT-TO.                              05390000
060200     PERFORM 3200-SORT-COMPARE THRU 3200-EXIT.                    05400000
060300     IF WS-SORT-AHEAD                                             05410000
060400       MOVE FILTER-TABLE(FILTER-IDX) TO                           05420000
060500            FILTER-TABLE(FILTER-IDX + 1)                         05430000
060600       COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1                    05440000
060700     ELSE                                                         05450000
060800       MOVE 0 TO WS-INSERT-TO                                     05460000
060900     END-IF.                                                      05470000
061000 3100-EXIT.                                                       05480000
061100     EXIT.                                                        05490000
061200                                                                  05500000
061300****************************************************************  05510000
061400* SORT-COMPARE - SETS WS-SORT-AHEAD WHEN THE ENTRY AT FILTER-IDX  05520000
061500* SORTS AFTER WS-SORT-HOLD (I.E. WS-SORT-HOLD MUST MOVE AHEAD     05530000
061600* OF IT), PER THE KEY SELECTED ON THE CONTROL CARD.               05540000
061700****************************************************************  05550000
061800 3200-SORT-COMPARE.                                               05560000
061900     SET WS-SORT-EVEN TO TRUE.                                     05570000
062000     IF CC-SORT-IS-DATE                                           05580000
062100       MOVE HLD-RELEASE-YEAR   TO WS-DATE-CCYY    05590000
062200       MOVE HLD-RELEASE-MONTH  TO WS-DATE-MM      05600000
062300       MOVE HLD-RELEASE-DAY    TO WS-DATE-DD      05610000
062400       MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE2-CCYY        05620000
062500       MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE2-MM          05630000
062600       MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE2-DD          05640000
062700       IF WS-DATE2-NUMERIC < WS-DATE-NUMERIC                      05650000
062800         SET WS-SORT-AHEAD TO TRUE                                05660000
062900       END-IF                                                     05670000
063000     END-IF.                                                      05680000
063100     IF CC-SORT-IS-PRICE                                          05690000
063200       IF FLT-PRICE(FILTER-IDX) < HLD-PRICE       05700000
063300         SET WS-SORT-AHEAD TO TRUE                                05710000
063400       END-IF                                                     05720000
063500     END-IF.                                                      05730000
063600     IF CC-SORT-IS-TYPE                                           05740000
063700       IF FLT-TYPE(FILTER-IDX) > HLD-TYPE         05750000
063800         SET WS-SORT-AHEAD TO TRUE                                05760000
063900       ELSE                                                       05770000
064000         IF FLT-TYPE(FILTER-IDX) = HLD-TYPE       05780000
064100           IF FLT-PRICE(FILTER-IDX) < HLD-PRICE   05790000
064200             SET WS-SORT-AHEAD TO TRUE                            05800000
064300           END-IF                                                 05810000
064400         END-IF                                                   05820000
064500       END-IF                                                     05830000
064600     END-IF.                                                      05840000
064700 3200-EXIT.                                                       05850000
064800     EXIT.                                                        05860000
064900                                                                  05870000
065000****************************************************************  05880000
065100* WRITE-REPORT - DISPATCHES TO THE TABLE, XML, OR JSON WRITER     05890000
065200* PER CC-OUTPUT-FORMAT. NO TOTALS OR CONTROL BREAKS - DETAIL      05900000
065300* LISTING ONLY, SAME ORDER AS THE SORT STEP LEFT THE TABLE IN.    05910000
065400****************************************************************  05920000
065500 4000-WRITE-REPORT.                                               05930000
065600     IF CC-OUTPUT-IS-TABLE                                        05940000
065700       PERFORM 4100-WRITE-TABLE THRU 4100-EXIT                    05950000
065800     ELSE                                                         05960000
065900       IF CC-OUTPUT-IS-XML                                        05970000
066000         PERFORM 4200-WRITE-XML THRU 4200-EXIT                    05980000
066100       ELSE                                                       05990000
066200         PERFORM 4300-WRITE-JSON THRU 4300-EXIT                   06000000
066300       END-IF                                                     06010000
066400     END-IF.                                                      06020000
066500     .                                                            06030000
066600                                                                  06040000
066700 4100-WRITE-TABLE.                                                06050000
066800     WRITE REPORT-RECORD FROM RPT-TABLE-HDR1.                     06060000
066900     WRITE REPORT-RECORD FROM RPT-TABLE-HDR2.                     06070000
067000     PERFORM 4110-WRITE-TABLE-DETAIL THRU 4110-EXIT                06080000
067100             VARYING FILTER-IDX FROM 1 BY 1                       06090000
067200             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                06100000
067300 4100-EXIT.                                                       06110000
067400     EXIT.                                                        06120000
067500                                                                  06130000
067600 4110-WRITE-TABLE-DETAIL.                                         06140000
067700     MOVE FLT-BRAND(FILTER-IDX)    TO RPT-BRAND.                  06150000
067800     MOVE FLT-TYPE(FILTER-IDX)     TO RPT-TYPE.                   06160000
067900     MOVE FLT-PRICE(FILTER-IDX)    TO RPT-PRICE.                  06170000
068000     MOVE FLT-CURRENCY(FILTER-IDX) TO RPT-CURRENCY.               06180000
068100     MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE-CCYY.          06190000
068200     MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE-MM.            06200000
068300     MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE-DD.            06210000
068400     MOVE SPACES TO RPT-DATE.                                     06220000
068500     STRING WS-DATE-CCYY '-' WS-DATE-MM '-' WS-DATE-DD             06230000
068600            DELIMITED BY SIZE INTO RPT-DATE.                       06240000
068700     WRITE REPORT-RECORD FROM RPT-TABLE-DETAIL.                   06250000
068800     ADD 1 TO WS-DETAIL-LINES-WRITTEN.                             06255000
068900 4110-EXIT.                                                        06260000
069000     EXIT.                                                        06270000
069100                                                                  06280000
069200****************************************************************  06290000
069300* EDIT-PRICE - DE-EDITS CAR-PRICE INTO WS-PRICE-RAW, COMPUTES THE 06300000
069400* LEADING-BLANK COUNT AND (WHEN WS-PRICE-STRIP-TRAILING-ZERO IS   06310000
069500* ON) TRIMS A TRAILING HUNDREDTHS ZERO. CALLER SETS THE SWITCH    06320000
069600* BEFORE PERFORMING THIS PARAGRAPH.                               06330000
069700****************************************************************  06340000
069800 4150-EDIT-PRICE.                                                 06350000
069900     MOVE FLT-PRICE(FILTER-IDX) TO WS-PRICE-EDITED.               06360000
070000     MOVE 0 TO WS-PRICE-LEAD-SPACES.                              06370000
070100     INSPECT WS-PRICE-RAW TALLYING WS-PRICE-LEAD-SPACES           06380000
070200             FOR LEADING SPACE.                                   06390000
070300     COMPUTE WS-PRICE-START = WS-PRICE-LEAD-SPACES + 1.           06400000
070400     COMPUTE WS-PRICE-LEN = 10 - WS-PRICE-LEAD-SPACES.            06410000
070500     IF WS-PRICE-STRIP-TRAILING-ZERO                              06420000
070600       IF WS-PRICE-RAW(10:1) = '0'                                06430000
070700         COMPUTE WS-PRICE-LEN = WS-PRICE-LEN - 1                  06440000
070800       END-IF                                                     06450000
070900     END-IF.                                                      06460000
071000 4150-EXIT.                                                       06470000
071100     EXIT.                                                        06480000
071200                                                                  06490000
071300 4200-WRITE-XML.                                                  06500000
071400     MOVE SPACES TO RPT-XML-LINE.                                 06510000
071500     STRING '<cars>' DELIMITED BY SIZE INTO RPT-XML-LINE.          06520000
071600     WRITE REPORT-RECORD FROM RPT-XML-LINE.                       06530000
071700     PERFORM 4210-WRITE-XML-DETAIL THRU 4210-EXIT                 06540000
071800             VARYING FILTER-IDX FROM 1 BY 1                       06550000
071900             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                06560000
072000     MOVE SPACES TO RPT-XML-LINE.                                 06570000
072100     STRING '</cars>' DELIMITED BY SIZE INTO RPT-XML-LINE.        06580000
072200     WRITE REPORT-RECORD FROM RPT-XML-LINE.                       06590000
072300 4200-EXIT.                                                       06600000
072400     EXIT.                                                        06610000
072500                                                                  06620000
072600 4210-WRITE-XML-DETAIL.                                           06630000
072700     SET WS-PRICE-STRIP-TRAILING-ZERO TO TRUE.                    06640000
072800     PERFORM 4150-EDIT-PRICE THRU 4150-EXIT.                      06650000
072900     MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE-CCYY.          06660000
073000     MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE-MM.            06670000
073100     MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE-DD.            06680000
073200     MOVE SPACES TO RPT-XML-LINE.                                 06690000
073300     STRING '<car><brand>' DELIMITED BY SIZE                      06700000
073400            FLT-BRAND(FILTER-IDX) DELIMITED BY SPACE               06710000
073500            '</brand><type>' DELIMITED BY SIZE                    06720000
073600            FLT-TYPE(FILTER-IDX) DELIMITED BY SPACE                06730000
073700            '</type><price>' DELIMITED BY SIZE                    06740000
073800            WS-PRICE-RAW(WS-PRICE-START:WS-PRICE-LEN)              06750000
073900                DELIMITED BY SIZE                                  06760000
074000            '</price><releaseDate>' DELIMITED BY SIZE              06770000
074100            WS-DATE-CCYY DELIMITED BY SIZE                         06780000
074200            ',' DELIMITED BY SIZE                                  06790000
074300            WS-DATE-DD DELIMITED BY SIZE                           06800000
074400            ',' DELIMITED BY SIZE                                  06810000
074500            WS-DATE-MM DELIMITED BY SIZE                           06820000
074600            '</releaseDate><currency>' DELIMITED BY SIZE           06830000
074700            FLT-CURRENCY(FILTER-IDX) DELIMITED BY SPACE            06840000
074800            '</currency></car>' DELIMITED BY SIZE                  06850000
074900            INTO RPT-XML-LINE.                                    06860000
075000     WRITE REPORT-RECORD FROM RPT-XML-LINE.                       06870000
075100     ADD 1 TO WS-DETAIL-LINES-WRITTEN.                             06875000
075200 4210-EXIT.                                                       06880000
075300     EXIT.                                                        06890000
075400                                                                  06900000
075500 4300-WRITE-JSON.                                                 06910000
075600     MOVE SPACES TO RPT-JSON-LINE.                                06920000
075700     STRING '[' DELIMITED BY SIZE INTO RPT-JSON-LINE.             06930000
075800     WRITE REPORT-RECORD FROM RPT-JSON-LINE.                      06940000
075900     PERFORM 4310-WRITE-JSON-DETAIL THRU 4310-EXIT                06950000
076000             VARYING FILTER-IDX FROM 1 BY 1                       06960000
076100             UNTIL FILTER-IDX > FILTER-TABLE-COUNT.                06970000
076200     MOVE SPACES TO RPT-JSON-LINE.                                06980000
076300     STRING ']' DELIMITED BY SIZE INTO RPT-JSON-LINE.             06990000
076400     WRITE REPORT-RECORD FROM RPT-JSON-LINE.                      07000000
076500 4300-EXIT.                                                       07010000
076600     EXIT.                                                        07020000
076700                                                                  07030000
076800 4310-WRITE-JSON-DETAIL.                                          07040000
076900     SET WS-PRICE-KEEP-TRAILING-ZERO TO TRUE.                     07050000
077000     PERFORM 4150-EDIT-PRICE THRU 4150-EXIT.                      07060000
077100     MOVE FLT-RELEASE-YEAR(FILTER-IDX)  TO WS-DATE-CCYY.          07070000
077200     MOVE FLT-RELEASE-MONTH(FILTER-IDX) TO WS-DATE-MM.            07080000
077300     MOVE FLT-RELEASE-DAY(FILTER-IDX)   TO WS-DATE-DD.            07090000
077400     MOVE SPACES TO RPT-JSON-LINE.                                07100000
077500     MOVE 1 TO WS-STR-PTR.                                        07110000
077600     STRING '{"brand":"' DELIMITED BY SIZE                        07120000
077700            FLT-BRAND(FILTER-IDX) DELIMITED BY SPACE               07130000
077800            '","type":"' DELIMITED BY SIZE                        07140000
077900            FLT-TYPE(FILTER-IDX) DELIMITED BY SPACE                07150000
078000            '","price":' DELIMITED BY SIZE                        07160000
078100            WS-PRICE-RAW(WS-PRICE-START:WS-PRICE-LEN)              07170000
078200                DELIMITED BY SIZE                                  07180000
078300            ',"releaseDate":"' DELIMITED BY SIZE                   07190000
078400            WS-DATE-CCYY DELIMITED BY SIZE                         07200000
078500            '-' DELIMITED BY SIZE                                  07210000
078600            WS-DATE-MM DELIMITED BY SIZE                           07220000
078700            '-' DELIMITED BY SIZE                                  07230000
078800            WS-DATE-DD DELIMITED BY SIZE                           07240000
078900            '","currency":"' DELIMITED BY SIZE                     07250000
079000            FLT-CURRENCY(FILTER-IDX) DELIMITED BY SPACE            07260000
079100            '"}' DELIMITED BY SIZE                                 07270000
079200            INTO RPT-JSON-LINE                                     07280000
079300            WITH POINTER WS-STR-PTR.                               07290000
079400     IF FILTER-IDX < FILTER-TABLE-COUNT                           07300000
079500       MOVE ',' TO RPT-JSON-LINE(WS-STR-PTR:1)                    07310000
079600     END-IF.                                                      07320000
079700     WRITE REPORT-RECORD FROM RPT-JSON-LINE.                      07330000
079800     ADD 1 TO WS-DETAIL-LINES-WRITTEN.                             07335000
079900 4310-EXIT.                                                       07340000
080000     EXIT.                                                        07350000
