000100****************************************************************  00010000
000200* CARPARM  -  RUN CONTROL CARD LAYOUT                             00020000
000300*                                                                 00030000
000400* ONE 80-BYTE CONTROL CARD READ FROM THE PARM-FILE (SYSIN-        00040000
000500* EQUIVALENT) AT PROGRAM START, SELECTING THE OPTIONAL FILTER,    00050000
000600* OPTIONAL SORT, OPTIONAL CURRENCY REGROUP (CARSVC ONLY) AND      00060000
000700* OUTPUT FORMAT FOR THE RUN.  SHARED BY CARPROC AND CARSVC;       00070000
000800* CARPROC IGNORES CC-CURRENCY-REGROUP.                            00080000
000900*                                                                 00090000
001000* CHANGE LOG                                                      00100000
001100*   1989-04-11  RH   ORIGINAL LAYOUT                              00110000
001200*   1996-06-05  TOK  ADDED CC-CURRENCY-REGROUP FOR CARSVC         00120000
001300****************************************************************  00130000
001400    10  CC-INPUT-FORMAT                 PIC X(01).                00140000
001500        88  CC-INPUT-IS-CSV             VALUE 'C'.                00150000
001600        88  CC-INPUT-IS-XML             VALUE 'X'.                00160000
001700    10  CC-FILTER-CODE                  PIC X(01).                00170000
001800        88  CC-FILTER-IS-NONE           VALUE 'N'.                00180000
001900        88  CC-FILTER-IS-BRAND-PRICE    VALUE 'P'.                00190000
002000        88  CC-FILTER-IS-BRAND-DATE     VALUE 'D'.                00200000
002100    10  CC-FILTER-BRAND                 PIC X(20).                00210000
002200    10  CC-FILTER-PRICE-LIMIT           PIC 9(7)V99.              00220000
002300    10  CC-FILTER-YEAR                  PIC 9(04).                00230000
002400    10  CC-FILTER-MONTH                 PIC 9(02).                00240000
002500    10  CC-FILTER-DAY                   PIC 9(02).                00250000
002600    10  CC-SORT-CODE                    PIC X(01).                00260000
002700        88  CC-SORT-IS-NONE             VALUE 'N'.                00270000
002800        88  CC-SORT-IS-DATE             VALUE 'D'.                00280000
002900        88  CC-SORT-IS-PRICE            VALUE 'P'.                00290000
003000        88  CC-SORT-IS-TYPE             VALUE 'T'.                00300000
003100    10  CC-OUTPUT-FORMAT                PIC X(01).                00310000
003200        88  CC-OUTPUT-IS-TABLE          VALUE 'T'.                00320000
003300        88  CC-OUTPUT-IS-XML            VALUE 'X'.                00330000
003400        88  CC-OUTPUT-IS-JSON           VALUE 'J'.                00340000
003500    10  CC-CURRENCY-REGROUP             PIC X(01).                00350000
003600        88  CC-REGROUP-ON               VALUE 'Y'.                00360000
003700    10  FILLER                          PIC X(38).                00370000
