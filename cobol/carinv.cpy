000100****************************************************************  00010000
000200* CARINV   -  CAR INVENTORY DETAIL ENTRY - MULTI CURRENCY         00020000
000300*                                                                 00030000
000400* ONE ENTRY PER VEHICLE AS LOADED BY CARSVC FROM THE CARSTYPE     00040000
000500* XML EXTRACT, JOINED AGAINST THE CARSBRAND RELEASE-DATE LOOKUP.  00050000
000600* CI-PRICE-TABLE ENTRY 1 IS ALWAYS THE "MAIN" PRICE CARRIED ON    00060000
000700* THE XML <PRICE> ELEMENT; ENTRIES 2-5 ARE THE NESTED <PRICES>    00070000
000800* ELEMENTS, IN DOCUMENT ORDER.  CARRIED IN CARSVC'S IN-MEMORY     00080000
000900* CI-TABLE (SEE CARSVC WORKING-STORAGE).                          00090000
001000*                                                                 00100000
001100* CHANGE LOG                                                      00110000
001200*   1990-02-14  TOK  ORIGINAL LAYOUT - SINGLE PRICE PER CAR       00120000
001300*   1993-07-22  RH   PRICE-TABLE OCCURS 5, ADDED PREFERRED-CCY    00130000
001400*   1998-12-02  MFW  Y2K - RELEASE-YEAR WIDENED 9(2) TO 9(4)      00140000
001500****************************************************************  00150000
001600    10  CI-BRAND                        PIC X(20).                00160000
001700    10  CI-MODEL                        PIC X(20).                00170000
001800    10  CI-TYPE                         PIC X(10).                00180000
001900    10  CI-PRICE-COUNT                  PIC S9(02) COMP VALUE 0.   00190000
002000    10  CI-PRICE-TABLE  OCCURS 5 TIMES                            00200000
002100                        INDEXED BY CI-PRICE-IDX.                  00210000
002200        15  CI-CURRENCY-CODE            PIC X(03).                00220000
002300        15  CI-CURRENCY-PRICE           PIC S9(7)V99 COMP-3.      00230000
002400    10  CI-MAX-PRICE                    PIC S9(7)V99 COMP-3.      00240000
002500    10  CI-PREFERRED-CURRENCY           PIC X(03).                00250000
002600    10  CI-RELEASE-DATE.                                          00260000
002700        15  CI-RELEASE-YEAR             PIC 9(04).                00270000
002800        15  CI-RELEASE-MONTH            PIC 9(02).                00280000
002900        15  CI-RELEASE-DAY              PIC 9(02).                00290000
003000    10  FILLER                          PIC X(07).                00300000
